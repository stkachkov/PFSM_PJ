000100*----------------------------------------------------------------*
000200*COPY DE LINEA DE IMPRESION DEL REPORTE FINANCIERO (132 COL.)     *
000300*SE ARMA POR POSICION - VER PARRAFOS 05100/05200/05300/05400/    *
000400*05500/05900 Y 07300 DE CSVREPOR                                 *
000500*----------------------------------------------------------------*
000600 01  WLINEA-REPORTE.
000700     03 PCC                          PIC  X(001).
000800     03 P1                           PIC  X(040).
000900     03 P41                          PIC  X(017).
001000     03 P58                          PIC  X(030).
001100     03 P88                          PIC  X(017).
001200     03 FILLER                       PIC  X(027).
001300*----------------------------------------------------------------*
001400*REDEFINICION PARA ARMAR EL TITULO DE HOJA (MISMO ESQUEMA QUE     *
001500*WLINEA198 DE TSTABMCLI / WLINEA DE TSTVTA01)                     *
001600*----------------------------------------------------------------*
001700 01  WLINEA-TITULO REDEFINES WLINEA-REPORTE.
001800     03 TCC                          PIC  X(001).
001900     03 T1                           PIC  X(006).
002000     03 T7                           PIC  X(002).
002100     03 T9                           PIC  X(001).
002200     03 T10                          PIC  X(002).
002300     03 T12                          PIC  X(001).
002400     03 T13                          PIC  X(004).
002500     03 T17                          PIC  X(060).
002600     03 T77                          PIC  X(006).
002700     03 T83                          PIC  X(005).
002800     03 FILLER                       PIC  X(048).
