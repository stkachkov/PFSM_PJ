000100*----------------------------------------------------------------*
000200*COPY DE TABLA DE CATEGORIAS DE LA BILLETERA                      *
000300*SE CARGA UNA OCURRENCIA POR CADA CATEGORIA DISTINTA VISTA EN     *
000400*LAS TRANSACCIONES O EN LOS PRESUPUESTOS DEL LOGIN EN PROCESO -   *
000500*LA TABLA TIENE PREVISTAS OCURRENCIAS PARA 500 CATEGORIAS.        *
000600*LA OCURRENCIA 501 ES PARA EL ULTIMO ELEMENTO HV                  *
000700*----------------------------------------------------------------*
000800 01   WT-CATEGORIAS.
000900      03 WT-CAT-TABLA          OCCURS 501 TIMES
001000                   ASCENDING KEY IS WT-CAT-NOMBRE
001100                   INDEXED BY       IDX-CAT.
001200         05 WT-CAT-NOMBRE          PIC  X(30).
001300         05 WT-CAT-TOTAL-INGRESO   PIC S9(11)V99 COMP-3.
001400         05 WT-CAT-TOTAL-EGRESO    PIC S9(11)V99 COMP-3.
001500         05 WT-CAT-PRESUPUESTO     PIC S9(11)V99 COMP-3.
001600         05 WT-CAT-TIENE-PRESUP    PIC  X(01).
001700            88 88-CAT-TIENE-PRESUPUESTO-SI     VALUE 'S'.
001800            88 88-CAT-TIENE-PRESUPUESTO-NO     VALUE 'N'.
001900         05 FILLER                 PIC  X(08).
002000
002100 01   WS-CAT-CONTROL.
002200      03 WS-CAT-MAX-OCCURS         PIC S9(009) COMP VALUE 500.
002300      03 WS-CAT-HUBO-CAMBIO        PIC  X(001) VALUE 'S'.
002400         88 88-CAT-HUBO-CAMBIO-SI              VALUE 'S'.
002500         88 88-CAT-HUBO-CAMBIO-NO              VALUE 'N'.
002600      03 WS-CAT-VECTOR-TEMP.
002700         05 WT-CAT-VT-NOMBRE       PIC  X(30).
002800         05 WT-CAT-VT-INGRESO      PIC S9(11)V99 COMP-3.
002900         05 WT-CAT-VT-EGRESO       PIC S9(11)V99 COMP-3.
003000         05 WT-CAT-VT-PRESUPUESTO  PIC S9(11)V99 COMP-3.
003100         05 WT-CAT-VT-TIENE-PRESUP PIC  X(01).
003200         05 FILLER                 PIC  X(08).
003300      03 WS-CAT-ULTIMO-CARGADO     PIC S9(009) COMP VALUE +0.
003400      03 WS-CAT-IDX-BARRIDO        PIC S9(009) COMP VALUE +0.
003500      03 FILLER                    PIC  X(08).
