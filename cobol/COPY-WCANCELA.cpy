000100*----------------------------------------------------------------*
000200*COPY DE AREA DE COMUNICACION CON LA RUTINA CANCELA               *
000300*SE COMPLETA ANTES DE PERFORM 99999-CANCELO / CALL 'CANCELA'      *
000400*----------------------------------------------------------------*
000500 01  WCANCELA.
000600     05 WCANCELA-PROGRAMA            PIC  X(20).
000700     05 WCANCELA-PARRAFO             PIC  X(50).
000800     05 WCANCELA-RECURSO             PIC  X(20).
000900     05 WCANCELA-OPERACION           PIC  X(20).
001000     05 WCANCELA-CODRET              PIC  X(02).
001100     05 WCANCELA-MENSAJE             PIC  X(80).
001200     05 FILLER                       PIC  X(10).
