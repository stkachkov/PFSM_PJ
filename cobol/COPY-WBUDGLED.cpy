000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE PRESUPUESTO POR CATEGORIA                    *
000300*UN RENGLON DEL CSV DE PRESUPUESTOS YA PARTIDO POR UNSTRING       *
000400*LONGITUD DE REGISTRO (34)                                         *
000500*----------------------------------------------------------------*
000600 01  REG-BUDGLED.
000700     03 BUDG-CATEGORIA               PIC  X(30).
000800     03 FILLER                       PIC  X(02).
000900     03 BUDG-MONTO                   PIC  S9(09)V99.
001000*----------------------------------------------------------------*
001100*REDEFINICION DEL MONTO SIN SIGNO - EL PRESUPUESTO NUNCA ES       *
001200*NEGATIVO, SE VALIDA POSITIVO > 0 AL CARGAR EL CSV                *
001300*----------------------------------------------------------------*
001400     03 BUDG-MONTO-SIN-SIGNO REDEFINES BUDG-MONTO
001500                              PIC  9(09)V99.
