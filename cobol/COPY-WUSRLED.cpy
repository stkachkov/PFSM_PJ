000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE USUARIO (MAESTRO DE LOGINS)                  *
000300*ARCHIVO SECUENCIAL SIN INDICE - SE RECORRE COMPLETO EN CADA      *
000400*BUSQUEDA DE DESTINATARIO DE TRANSFERENCIA - LONGITUD (60)        *
000500*----------------------------------------------------------------*
000600 01  REG-USUARIO.
000700     03 USR-LOGIN                    PIC  X(20).
000800     03 USR-PASSWORD                 PIC  X(20).
000900     03 FILLER                       PIC  X(20).
