000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CSVCARGA.
000400 AUTHOR.       EDUARDO PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 02/11/94.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM - AREA SISTEMAS.
000900*-----------------------------------------------------------
001000* ESTE PROGRAMA REALIZA LA CARGA (IMPORT) DE LOS ARCHIVOS
001100* DE TRANSACCIONES Y PRESUPUESTOS DE LA BILLETERA DE UN
001200* LOGIN Y LOS DEJA GRABADOS DE NUEVO EN SUS DOS ARCHIVOS
001300* CSV UNA VEZ VALIDADOS (EXPORT DE CIERRE DE CARGA).
001400*-----------------------------------------------------------
001500* REGLA DE ORO DEL PROCESO: NO SE APLICA NINGUN MOVIMIENTO
001600* NI SE GRABA NINGUN ARCHIVO DE SALIDA HASTA QUE AMBOS CSV
001700* DE ENTRADA (TRANSACCIONES Y PRESUPUESTOS) HAYAN VALIDADO
001800* COMPLETOS, RENGLON POR RENGLON. EL PRIMER RENGLON INVALIDO
001900* DE CUALQUIERA DE LOS DOS ARCHIVOS ABORTA TODA LA CARGA -
002000* O SE APLICAN TODOS LOS MOVIMIENTOS O NO SE APLICA NINGUNO.
002100*-----------------------------------------------------------
002200* POR CADA RENGLON DE TRANSACCION VALIDAR:
002300*       ERRORES: * ENCABEZADO DISTINTO DE Type,Amount,Category
002400*                * CANTIDAD DE CAMPOS DISTINTA DE 3
002500*                * TIPO DISTINTO DE INCOME / EXPENSE
002600*                * MONTO NO NUMERICO O NO MAYOR A CERO
002700* POR CADA RENGLON DE PRESUPUESTO VALIDAR:
002800*       ERRORES: * ENCABEZADO DISTINTO DE Category,Amount
002900*                * CANTIDAD DE CAMPOS DISTINTA DE 2
003000*                * MONTO NO NUMERICO O NO MAYOR A CERO
003100* SI LA CATEGORIA DE PRESUPUESTO SE REPITE, GANA EL ULTIMO
003200* RENGLON LEIDO (ACTUALIZACION POR CLAVE DE CATEGORIA).
003300*-----------------------------------------------------------
003400* REGISTRO DE MODIFICACIONES                                   *
003500*-----------------------------------------------------------
003600* 02/11/94  EPA  ALTA INICIAL DEL PROGRAMA - CARGA Y VALIDACION*
003700*                DE TRANSACCIONES Y PRESUPUESTOS               *
003800* 07/19/94  EPA  SE AGREGA LA REGLA DE ORO DE TODO-O-NADA - NO *
003900*                SE GRABA NINGUN CSV DE SALIDA SI QUEDA ALGUN  *
004000*                RENGLON DE ENTRADA SIN VALIDAR (TCK-1187)     *  TCK-1187
004100* 11/02/95  RGZ  SE AGREGA GET-OR-CREATE DE CATEGORIA AL       *
004200*                CARGAR PRESUPUESTOS - ANTES SOLO SE CREABAN   *
004300*                DESDE TRANSACCIONES (TCK-2560)                *  TCK-2560
004400* 06/24/97  MLD  REVISION GENERAL PRE-Y2K - SIN CAMBIOS DE     *
004500*                CODIGO, EL PROGRAMA NO MANEJA FECHAS (TCK-5819)* TCK-5819
004600* 01/11/99  MLD  CONFIRMADO COMPLIANCE Y2K - CIERRE DE TICKET  *
004700*                TCK-5819, PROGRAMA APROBADO SIN CAMBIOS       *
004800* 08/25/03  MLD  SE AGREGA SECURITY PARAGRAPH POR NORMA DE     *
004900*                AREA (TCK-6909)                               *  TCK-6909
005000* 04/02/07  JCV  SE REEMPLAZA EL RECHAZO DIRECTO DE RENGLONES  *
005100*                INVALIDOS POR EL CALL A CANCELA CON CODIGO    *
005200*                'VL' - ANTES EL PROGRAMA SOLO CANCELABA POR   *
005300*                ERROR DE E/S (TCK-7734)                       *  TCK-7734
005400* 11/19/09  MLD  SE ARMAN RANGOS PERFORM...THRU EN LOS PARRAFOS*
005500*                DE VALIDACION/GRABACION, Y 02200-PROCESO-     *
005600*                LINEA-TRAN PASA A GO TO INTERNO PARA EL RELEO -*
005700*                NORMA DE CODIFICACION DEL AREA (TCK-8391)     *  TCK-8391
005800* 05/17/10  RGZ  09210-BARRIDO-CAT REPISABA EL IDX-CAT DEL     *
005900*                LLAMADOR AL RE-ORDENAR CON EL MISMO INDICE -  *
006000*                PASA A INDICE PROPIO Y 09000 RELOCALIZA       *
006100*                IDX-CAT AL VOLVER (TCK-8420)                  *  TCK-8420
006200* 05/17/10  RGZ  04100-POST-TRANSACCION LEIA EL RENGLON DE     *
006300*                TRANSACCION EQUIVOCADO PORQUE IDX-CAT SE      *
006400*                USABA A LA VEZ COMO CONTADOR DEL BUFFER Y     *
006500*                COMO INDICE DE CATEGORIA - SE SEPARA EN       *
006600*                WS-TRAN-IDX (TCK-8421)                        *  TCK-8421
006700*-----------------------------------------------------------
006800
006900 ENVIRONMENT DIVISION.
007000*--------------------
007100
007200 CONFIGURATION SECTION.
007300*---------------------
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT SECTION.
007800*--------------------
007900
008000 FILE-CONTROL.
008100*------------
008200
008300     SELECT TRANSACC         ASSIGN       TO 'TRANSACC'
008400                             ORGANIZATION IS LINE SEQUENTIAL
008500                             FILE STATUS  IS FS-TRANSACC.
008600
008700     SELECT PRESUPUE         ASSIGN       TO 'PRESUPUE'
008800                             ORGANIZATION IS LINE SEQUENTIAL
008900                             FILE STATUS  IS FS-PRESUPUE.
009000
009100
009200 DATA DIVISION.
009300*-------------
009400
009500 FILE SECTION.
009600*------------
009700
009800 FD  TRANSACC
009900     RECORDING MODE IS F
010000     BLOCK 0.
010100 01  REG-TRANSACC-FD.
010200     03 REG-TRANSACC-DATO        PIC  X(98).
010300     03 FILLER                    PIC  X(02).
010400
010500 FD  PRESUPUE
010600     RECORDING MODE IS F
010700     BLOCK 0.
010800 01  REG-PRESUPUE-FD.
010900     03 REG-PRESUPUE-DATO        PIC  X(98).
011000     03 FILLER                    PIC  X(02).
011100
011200
011300 WORKING-STORAGE SECTION.
011400*-----------------------
011500 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'CSVCARGA'.
011600
011700 77  KTE-HDR-TRANSACC              PIC  X(21)
011800                                    VALUE 'Type,Amount,Category'.
011900 77  KTE-HDR-PRESUPUE              PIC  X(15)
012000                                    VALUE 'Category,Amount'.
012100
012200 77  FS-TRANSACC                   PIC  X(02) VALUE ' '.
012300     88 88-FS-TRANSACC-OK                     VALUE '00'.
012400     88 88-FS-TRANSACC-EOF                    VALUE '10'.
012500
012600 77  WS-OPEN-TRANSACC              PIC  X     VALUE 'N'.
012700     88 88-OPEN-TRANSACC-SI                   VALUE 'S'.
012800     88 88-OPEN-TRANSACC-NO                   VALUE 'N'.
012900
013000 77  WS-LEIDOS-TRANSACC            PIC S9(09) COMP VALUE 0.
013100 77  WS-LEIDOS-TRANSACC-ED         PIC  ZZZ.ZZZ.ZZ9.
013200 77  WS-GRABADOS-TRANSACC          PIC S9(09) COMP VALUE 0.
013300 77  WS-GRABADOS-TRANSACC-ED       PIC  ZZZ.ZZZ.ZZ9.
013400
013500 77  FS-PRESUPUE                   PIC  X(02) VALUE ' '.
013600     88 88-FS-PRESUPUE-OK                     VALUE '00'.
013700     88 88-FS-PRESUPUE-EOF                    VALUE '10'.
013800
013900 77  WS-OPEN-PRESUPUE              PIC  X     VALUE 'N'.
014000     88 88-OPEN-PRESUPUE-SI                   VALUE 'S'.
014100     88 88-OPEN-PRESUPUE-NO                   VALUE 'N'.
014200
014300 77  WS-LEIDOS-PRESUPUE            PIC S9(09) COMP VALUE 0.
014400 77  WS-LEIDOS-PRESUPUE-ED         PIC  ZZZ.ZZZ.ZZ9.
014500 77  WS-GRABADOS-PRESUPUE          PIC S9(09) COMP VALUE 0.
014600 77  WS-GRABADOS-PRESUPUE-ED       PIC  ZZZ.ZZZ.ZZ9.
014700
014800 77  WS-CANT-ERRONEOS              PIC S9(09) COMP VALUE 0.
014900 77  WS-NRO-LINEA                  PIC S9(09) COMP VALUE 0.
015000 77  WS-NRO-LINEA-ED               PIC  ZZZ.ZZZ.ZZ9.
015100
015200 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
015300 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
015400 77  WS-LINEA-CSV                  PIC  X(100) VALUE ' '.
015500
015600 77  WS-ERROR-VALIDACION           PIC  X     VALUE 'N'.
015700     88 88-ERROR-VALIDACION-SI                VALUE 'S'.
015800     88 88-ERROR-VALIDACION-NO                VALUE 'N'.
015900
016000*-----------------------------------------------------------
016100* CAMPOS DE TRABAJO PARA PARTIR UN RENGLON DE TRANSACCION
016200*-----------------------------------------------------------
016300 77  WS-CANT-COMAS-TRAN            PIC S9(02) COMP VALUE 0.
016400 77  WS-CANT-PARTES-TRAN           PIC S9(02) COMP VALUE 0.
016500 01  WS-CAMPOS-TRAN.
016600     03 WS-TRAN-CAMPO1             PIC  X(30).
016700     03 WS-TRAN-CAMPO2             PIC  X(30).
016800     03 WS-TRAN-CAMPO3             PIC  X(30).
016900     03 FILLER                     PIC  X(10).
017000
017100*-----------------------------------------------------------
017200* CAMPOS DE TRABAJO PARA PARTIR UN RENGLON DE PRESUPUESTO
017300*-----------------------------------------------------------
017400 77  WS-CANT-COMAS-PRE             PIC S9(02) COMP VALUE 0.
017500 77  WS-CANT-PARTES-PRE            PIC S9(02) COMP VALUE 0.
017600 01  WS-CAMPOS-PRE.
017700     03 WS-PRE-CAMPO1              PIC  X(30).
017800     03 WS-PRE-CAMPO2              PIC  X(30).
017900     03 FILLER                     PIC  X(10).
018000
018100*-----------------------------------------------------------
018200* RUTINA COMPARTIDA DE CONVERSION DE MONTO TEXTO A NUMERICO
018300* (VER PARRAFO 08000-PARSEO-MONTO) - EMULA A LA VIEJA RUTINA
018400* CALCLEN PARA HALLAR EL LARGO REAL DE UN CAMPO ALFANUMERICO
018500*-----------------------------------------------------------
018600 77  WS-MONTO-CAMPO-TXT            PIC  X(30) VALUE ' '.
018700 77  WS-LEN-MONTO                  PIC S9(02) COMP VALUE 0.
018800 77  WS-POS-PUNTO                  PIC S9(02) COMP VALUE 0.
018900 77  WS-LEN-DEC                    PIC S9(02) COMP VALUE 0.
019000 77  IDX-SCAN                      PIC S9(02) COMP VALUE 0.
019100
019200 01  WS-MONTO-BUILD.
019300     03 WS-MONTO-BUILD-INT         PIC  9(09).
019400     03 WS-MONTO-BUILD-DEC         PIC  9(02).
019500 01  WS-MONTO-VALOR REDEFINES WS-MONTO-BUILD
019600                                    PIC  9(09)V99.
019700
019800*-----------------------------------------------------------
019900* CAMPO DE BUSQUEDA DE CATEGORIA (GET-OR-CREATE)
020000*-----------------------------------------------------------
020100 77  WS-CAT-NOMBRE-BUSCADA         PIC  X(30) VALUE ' '.
020200
020300*-----------------------------------------------------------
020400* ACUMULADORES GENERALES DE LA BILLETERA DEL LOGIN EN PROCESO
020500*-----------------------------------------------------------
020600 77  WS-SALDO-BILLETERA            PIC S9(11)V99 COMP-3 VALUE 0.
020700 77  WS-SALDO-BILLETERA-ED         PIC ---,---,--9.99.
020800
020900*-----------------------------------------------------------
021000* BUFFER DE TRANSACCIONES VALIDADAS - SOLO SE APLICAN A LA
021100* BILLETERA Y SE GRABAN DE NUEVO SI AMBOS ARCHIVOS VALIDARON
021200* COMPLETOS (VER 04000-APLICO-MOVIMIENTOS / 05000-GRABO...)
021300* LA TABLA TIENE PREVISTAS 3000 TRANSACCIONES POR CORRIDA.
021400*-----------------------------------------------------------
021500 77  WS-TRAN-MAX                   PIC S9(09) COMP VALUE 3000.
021600 77  WS-TRAN-CANT                  PIC S9(09) COMP VALUE 0.
021700 77  WS-TRAN-IDX                   PIC S9(09) COMP VALUE 0.
021800 01  WT-TRANSACCIONES.
021900     03 WT-TRAN-BUFFER OCCURS 3000 TIMES.
022000        05 WT-TRAN-TIPO            PIC  X(07).
022100        05 WT-TRAN-MONTO           PIC  9(09)V99.
022200        05 WT-TRAN-CATEGORIA       PIC  X(30).
022300        05 FILLER                  PIC  X(05).
022400 01  WT-TRANSACCIONES-ALT REDEFINES WT-TRANSACCIONES.
022500*    VISTA COMPACTA DE LA TABLA DE TRANSACCIONES VALIDADAS -
022600*    USADA SOLO PARA UN DUMP RAPIDO DE DIAGNOSTICO (DISPLAY)
022700     03 WT-TRAN-BUFFER-ALT OCCURS 3000 TIMES
022800                           PIC  X(51).
022900
023000 01  WS-CURRENT-DATE.
023100     03 WS-CURRENT-DATE-DATE.
023200        05 WS-CURRENT-DATE-YYYY    PIC 9(04) VALUE 0.
023300        05 WS-CURRENT-DATE-MM      PIC 9(02) VALUE 0.
023400        05 WS-CURRENT-DATE-DD      PIC 9(02) VALUE 0.
023500     03 WS-CURRENT-DATE-TIME.
023600        05 WS-CURRENT-DATE-HS      PIC 9(02) VALUE 0.
023700        05 WS-CURRENT-DATE-MS      PIC 9(02) VALUE 0.
023800        05 WS-CURRENT-DATE-SS      PIC 9(02) VALUE 0.
023900     03 FILLER                     PIC  X(02).
024000 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE
024100                                   PIC  9(14)X(02).
024200
024300*-----------------------------------------------
024400* DEFINICION DEL REGISTRO DE TRANSACCION (CSV YA PARTIDO)
024500*-----------------------------------------------
024600 COPY WTRANLED.
024700
024800*-----------------------------------------------
024900* DEFINICION DEL REGISTRO DE PRESUPUESTO (CSV YA PARTIDO)
025000*-----------------------------------------------
025100 COPY WBUDGLED.
025200
025300*-----------------------------------------------
025400* DEFINICION DE TABLA DE CATEGORIAS DE LA BILLETERA
025500*-----------------------------------------------
025600 COPY WCATTOT.
025700
025800*---------------------------------------------------
025900* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
026000*---------------------------------------------------
026100 COPY WCANCELA.
026200
026300 PROCEDURE DIVISION.
026400*------------------
026500
026600 00000-CUERPO-PRINCIPAL.
026700*-----------------------
026800
026900     PERFORM 01000-INICIO THRU FIN-01000.
027000
027100     PERFORM 02000-VALIDO-TRANSACCIONES THRU FIN-02000.
027200
027300     PERFORM 03000-VALIDO-PRESUPUESTOS THRU FIN-03000.
027400
027500     PERFORM 04000-APLICO-MOVIMIENTOS THRU FIN-04000.
027600
027700     PERFORM 05000-GRABO-TRANSACCIONES THRU FIN-05000.
027800
027900     PERFORM 06000-GRABO-PRESUPUESTOS THRU FIN-06000.
028000
028100     PERFORM 07000-FINALIZO THRU FIN-07000.
028200
028300     STOP RUN.
028400
028500 01000-INICIO.
028600*-------------
028700
028800     INITIALIZE WCANCELA.
028900     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
029000
029100     MOVE HIGH-VALUES                TO WT-CATEGORIAS.
029200     MOVE 0                          TO WS-CAT-ULTIMO-CARGADO
029300                                         WS-TRAN-CANT
029400                                         WS-SALDO-BILLETERA
029500                                         WS-CANT-ERRONEOS.
029600
029700 FIN-01000.
029800     EXIT.
029900
030000*=============================================================
030100* VALIDACION DEL CSV DE TRANSACCIONES (NO APLICA NADA TODAVIA)
030200*=============================================================
030300 02000-VALIDO-TRANSACCIONES.
030400*---------------------------
030500
030600     MOVE '02000-VALIDO-TRANSACCIONES' TO WS-PARRAFO.
030700
030800     OPEN INPUT TRANSACC.
030900
031000     EVALUATE FS-TRANSACC
031100         WHEN '00'
031200              SET 88-OPEN-TRANSACC-SI TO TRUE
031300         WHEN OTHER
031400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
031500              MOVE 'TRANSACC'        TO WCANCELA-RECURSO
031600              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
031700              MOVE FS-TRANSACC       TO WCANCELA-CODRET
031800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
031900              PERFORM 99999-CANCELO THRU FIN-99999
032000     END-EVALUATE.
032100
032200     MOVE 0                          TO WS-NRO-LINEA.
032300     PERFORM 02100-READ-TRANSACC THRU FIN-02100.
032400     ADD 1                           TO WS-NRO-LINEA.
032500
032600     IF 88-FS-TRANSACC-EOF
032700        MOVE 'VL'                    TO WCANCELA-CODRET
032800        MOVE '02000-VALIDO-TRANSACCIONES'
032900                                      TO WCANCELA-PARRAFO
033000        MOVE 'TRANSACC'              TO WCANCELA-RECURSO
033100        MOVE 'VALIDO ENCABEZADO'     TO WCANCELA-OPERACION
033200        MOVE 'ARCHIVO DE TRANSACCIONES VACIO - FALTA ENCABEZADO'
033300                                      TO WCANCELA-MENSAJE
033400        PERFORM 99999-CANCELO THRU FIN-99999
033500     END-IF.
033600
033700     IF WS-LINEA-CSV (1:21) NOT = KTE-HDR-TRANSACC
033800        MOVE 'VL'                    TO WCANCELA-CODRET
033900        MOVE '02000-VALIDO-TRANSACCIONES'
034000                                      TO WCANCELA-PARRAFO
034100        MOVE 'TRANSACC'              TO WCANCELA-RECURSO
034200        MOVE 'VALIDO ENCABEZADO'     TO WCANCELA-OPERACION
034300        MOVE 'ENCABEZADO DE TRANSACCIONES INVALIDO'
034400                                      TO WCANCELA-MENSAJE
034500        PERFORM 99999-CANCELO THRU FIN-99999
034600     END-IF.
034700
034800     PERFORM 02100-READ-TRANSACC THRU FIN-02100.
034900     ADD 1                           TO WS-NRO-LINEA.
035000
035100     IF 88-FS-TRANSACC-OK
035200        PERFORM 02200-PROCESO-LINEA-TRAN THRU FIN-02200
035300     END-IF.
035400
035500     PERFORM 02900-CIERRO-TRANSACC THRU FIN-02900.
035600
035700 FIN-02000.
035800     EXIT.
035900
036000 02100-READ-TRANSACC.
036100*---------------------
036200
036300     MOVE '02100-READ-TRANSACC'      TO WS-PARRAFO.
036400
036500     MOVE SPACES                     TO WS-LINEA-CSV.
036600
036700     READ TRANSACC INTO WS-LINEA-CSV.
036800
036900     EVALUATE TRUE
037000         WHEN 88-FS-TRANSACC-OK
037100              ADD 1                  TO WS-LEIDOS-TRANSACC
037200         WHEN 88-FS-TRANSACC-EOF
037300              CONTINUE
037400         WHEN OTHER
037500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
037600              MOVE 'TRANSACC'        TO WCANCELA-RECURSO
037700              MOVE 'READ'            TO WCANCELA-OPERACION
037800              MOVE FS-TRANSACC       TO WCANCELA-CODRET
037900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
038000              PERFORM 99999-CANCELO THRU FIN-99999
038100     END-EVALUATE.
038200
038300 FIN-02100.
038400     EXIT.
038500
038600 02200-PROCESO-LINEA-TRAN.
038700*-------------------------
038800
038900     PERFORM 02300-PARTO-LINEA-TRAN THRU FIN-02300.
039000
039100     PERFORM 02400-VALIDO-LINEA-TRAN THRU FIN-02400.
039200
039300     IF 88-ERROR-VALIDACION-SI
039400        ADD 1                        TO WS-CANT-ERRONEOS
039500        MOVE WS-NRO-LINEA            TO WS-NRO-LINEA-ED
039600        MOVE 'VL'                    TO WCANCELA-CODRET
039700        MOVE '02200-PROCESO-LINEA-TRAN'
039800                                      TO WCANCELA-PARRAFO
039900        MOVE 'TRANSACC'              TO WCANCELA-RECURSO
040000        MOVE 'VALIDO RENGLON'        TO WCANCELA-OPERACION
040100        STRING 'RENGLON ' WS-NRO-LINEA-ED ' - ' WS-MJE-ERROR
040200               DELIMITED BY SIZE     INTO WCANCELA-MENSAJE
040300        PERFORM 99999-CANCELO THRU FIN-99999
040400     ELSE
040500        PERFORM 02600-BUFEREO-TRANSACCION THRU FIN-02600
040600     END-IF.
040700
040800     PERFORM 02100-READ-TRANSACC THRU FIN-02100.
040900     ADD 1                           TO WS-NRO-LINEA.
041000
041100     IF 88-FS-TRANSACC-OK
041200        GO TO 02200-PROCESO-LINEA-TRAN
041300     END-IF.
041400
041500 FIN-02200.
041600     EXIT.
041700
041800 02300-PARTO-LINEA-TRAN.
041900*-------------------------
042000
042100     SET 88-ERROR-VALIDACION-NO      TO TRUE.
042200     MOVE SPACES                     TO WS-CAMPOS-TRAN.
042300     MOVE 0                          TO WS-CANT-COMAS-TRAN
042400                                         WS-CANT-PARTES-TRAN.
042500
042600     INSPECT WS-LINEA-CSV TALLYING WS-CANT-COMAS-TRAN
042700             FOR ALL ','.
042800
042900     UNSTRING WS-LINEA-CSV DELIMITED BY ','
043000              INTO WS-TRAN-CAMPO1 WS-TRAN-CAMPO2 WS-TRAN-CAMPO3
043100              TALLYING IN WS-CANT-PARTES-TRAN.
043200
043300 FIN-02300.
043400     EXIT.
043500
043600 02400-VALIDO-LINEA-TRAN.
043700*-------------------------
043800
043900     IF WS-CANT-COMAS-TRAN NOT = 2
044000        SET 88-ERROR-VALIDACION-SI   TO TRUE
044100        MOVE 'CANTIDAD DE CAMPOS DISTINTA DE 3'
044200                                      TO WS-MJE-ERROR
044300     END-IF.
044400
044500     IF 88-ERROR-VALIDACION-NO
044600        INSPECT WS-TRAN-CAMPO1
044700            CONVERTING 'abcdefghijklmnopqrstuvwxyz'
044800                    TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044900        IF WS-TRAN-CAMPO1 NOT = 'INCOME'
045000       AND WS-TRAN-CAMPO1 NOT = 'EXPENSE'
045100           SET 88-ERROR-VALIDACION-SI TO TRUE
045200           MOVE 'TIPO DEBE SER INCOME O EXPENSE'
045300                                      TO WS-MJE-ERROR
045400        END-IF
045500     END-IF.
045600
045700     IF 88-ERROR-VALIDACION-NO
045800        MOVE WS-TRAN-CAMPO2          TO WS-MONTO-CAMPO-TXT
045900        PERFORM 08000-PARSEO-MONTO THRU FIN-08000
046000     END-IF.
046100
046200     IF 88-ERROR-VALIDACION-NO
046300        MOVE WS-TRAN-CAMPO1          TO TRAN-TIPO
046400        MOVE WS-MONTO-VALOR          TO TRAN-MONTO-SIN-SIGNO
046500        MOVE WS-TRAN-CAMPO3          TO TRAN-CATEGORIA
046600     END-IF.
046700
046800 FIN-02400.
046900     EXIT.
047000
047100 02600-BUFEREO-TRANSACCION.
047200*---------------------------
047300
047400     MOVE '02600-BUFEREO-TRANSACCION' TO WS-PARRAFO.
047500
047600     ADD 1                           TO WS-TRAN-CANT.
047700
047800     IF WS-TRAN-CANT > WS-TRAN-MAX
047900        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
048000        MOVE 'WT-TRANSACCIONES'      TO WCANCELA-RECURSO
048100        MOVE 'ALTA TRANSACCION'      TO WCANCELA-OPERACION
048200        MOVE 'VL'                    TO WCANCELA-CODRET
048300        MOVE 'BUFFER DE TRANSACCIONES EXCEDIDO'
048400                                      TO WCANCELA-MENSAJE
048500        PERFORM 99999-CANCELO THRU FIN-99999
048600     END-IF.
048700
048800     MOVE TRAN-TIPO                  TO WT-TRAN-TIPO (WS-TRAN-CANT).
048900     MOVE TRAN-MONTO-SIN-SIGNO       TO WT-TRAN-MONTO (WS-TRAN-CANT).
049000     MOVE TRAN-CATEGORIA             TO WT-TRAN-CATEGORIA
049100                                                    (WS-TRAN-CANT).
049200
049300     MOVE TRAN-CATEGORIA             TO WS-CAT-NOMBRE-BUSCADA.
049400     PERFORM 09000-BUSCO-O-CREO-CATEGORIA THRU FIN-09000.
049500
049600 FIN-02600.
049700     EXIT.
049800
049900 02900-CIERRO-TRANSACC.
050000*------------------------
050100
050200     MOVE '02900-CIERRO-TRANSACC'    TO WS-PARRAFO.
050300
050400     CLOSE TRANSACC.
050500
050600     EVALUATE FS-TRANSACC
050700         WHEN '00'
050800              SET 88-OPEN-TRANSACC-NO TO TRUE
050900         WHEN OTHER
051000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
051100              MOVE 'TRANSACC'        TO WCANCELA-RECURSO
051200              MOVE 'CLOSE'           TO WCANCELA-OPERACION
051300              MOVE FS-TRANSACC       TO WCANCELA-CODRET
051400              MOVE 'ERROR EN CLOSE'  TO WCANCELA-MENSAJE
051500              PERFORM 99999-CANCELO THRU FIN-99999
051600     END-EVALUATE.
051700
051800 FIN-02900.
051900     EXIT.
052000
052100*=============================================================
052200* VALIDACION DEL CSV DE PRESUPUESTOS (NO APLICA NADA TODAVIA)
052300*=============================================================
052400 03000-VALIDO-PRESUPUESTOS.
052500*---------------------------
052600
052700     MOVE '03000-VALIDO-PRESUPUESTOS' TO WS-PARRAFO.
052800
052900     OPEN INPUT PRESUPUE.
053000
053100     EVALUATE FS-PRESUPUE
053200         WHEN '00'
053300              SET 88-OPEN-PRESUPUE-SI TO TRUE
053400         WHEN OTHER
053500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
053600              MOVE 'PRESUPUE'        TO WCANCELA-RECURSO
053700              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
053800              MOVE FS-PRESUPUE       TO WCANCELA-CODRET
053900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
054000              PERFORM 99999-CANCELO THRU FIN-99999
054100     END-EVALUATE.
054200
054300     MOVE 0                          TO WS-NRO-LINEA.
054400     PERFORM 03100-READ-PRESUPUE THRU FIN-03100.
054500     ADD 1                           TO WS-NRO-LINEA.
054600
054700     IF 88-FS-PRESUPUE-EOF
054800        MOVE 'VL'                    TO WCANCELA-CODRET
054900        MOVE '03000-VALIDO-PRESUPUESTOS'
055000                                      TO WCANCELA-PARRAFO
055100        MOVE 'PRESUPUE'              TO WCANCELA-RECURSO
055200        MOVE 'VALIDO ENCABEZADO'     TO WCANCELA-OPERACION
055300        MOVE 'ARCHIVO DE PRESUPUESTOS VACIO - FALTA ENCABEZADO'
055400                                      TO WCANCELA-MENSAJE
055500        PERFORM 99999-CANCELO THRU FIN-99999
055600     END-IF.
055700
055800     IF WS-LINEA-CSV (1:15) NOT = KTE-HDR-PRESUPUE
055900        MOVE 'VL'                    TO WCANCELA-CODRET
056000        MOVE '03000-VALIDO-PRESUPUESTOS'
056100                                      TO WCANCELA-PARRAFO
056200        MOVE 'PRESUPUE'              TO WCANCELA-RECURSO
056300        MOVE 'VALIDO ENCABEZADO'     TO WCANCELA-OPERACION
056400        MOVE 'ENCABEZADO DE PRESUPUESTOS INVALIDO'
056500                                      TO WCANCELA-MENSAJE
056600        PERFORM 99999-CANCELO THRU FIN-99999
056700     END-IF.
056800
056900     PERFORM 03100-READ-PRESUPUE THRU FIN-03100.
057000     ADD 1                           TO WS-NRO-LINEA.
057100
057200     PERFORM 03200-PROCESO-LINEA-PRE THRU FIN-03200
057300       UNTIL 88-FS-PRESUPUE-EOF.
057400
057500     PERFORM 03900-CIERRO-PRESUPUE THRU FIN-03900.
057600
057700 FIN-03000.
057800     EXIT.
057900
058000 03100-READ-PRESUPUE.
058100*-----------------------
058200
058300     MOVE '03100-READ-PRESUPUE'      TO WS-PARRAFO.
058400
058500     MOVE SPACES                     TO WS-LINEA-CSV.
058600
058700     READ PRESUPUE INTO WS-LINEA-CSV.
058800
058900     EVALUATE TRUE
059000         WHEN 88-FS-PRESUPUE-OK
059100              ADD 1                  TO WS-LEIDOS-PRESUPUE
059200         WHEN 88-FS-PRESUPUE-EOF
059300              CONTINUE
059400         WHEN OTHER
059500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
059600              MOVE 'PRESUPUE'        TO WCANCELA-RECURSO
059700              MOVE 'READ'            TO WCANCELA-OPERACION
059800              MOVE FS-PRESUPUE       TO WCANCELA-CODRET
059900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
060000              PERFORM 99999-CANCELO THRU FIN-99999
060100     END-EVALUATE.
060200
060300 FIN-03100.
060400     EXIT.
060500
060600 03200-PROCESO-LINEA-PRE.
060700*-------------------------
060800
060900     PERFORM 03300-PARTO-LINEA-PRE THRU FIN-03300.
061000
061100     PERFORM 03400-VALIDO-LINEA-PRE THRU FIN-03400.
061200
061300     IF 88-ERROR-VALIDACION-SI
061400        ADD 1                        TO WS-CANT-ERRONEOS
061500        MOVE WS-NRO-LINEA            TO WS-NRO-LINEA-ED
061600        MOVE 'VL'                    TO WCANCELA-CODRET
061700        MOVE '03200-PROCESO-LINEA-PRE'
061800                                      TO WCANCELA-PARRAFO
061900        MOVE 'PRESUPUE'              TO WCANCELA-RECURSO
062000        MOVE 'VALIDO RENGLON'        TO WCANCELA-OPERACION
062100        STRING 'RENGLON ' WS-NRO-LINEA-ED ' - ' WS-MJE-ERROR
062200               DELIMITED BY SIZE     INTO WCANCELA-MENSAJE
062300        PERFORM 99999-CANCELO THRU FIN-99999
062400     ELSE
062500        PERFORM 03600-ACTUALIZO-PRESUPUESTO THRU FIN-03600
062600     END-IF.
062700
062800     PERFORM 03100-READ-PRESUPUE THRU FIN-03100.
062900     ADD 1                           TO WS-NRO-LINEA.
063000
063100 FIN-03200.
063200     EXIT.
063300
063400 03300-PARTO-LINEA-PRE.
063500*-------------------------
063600
063700     SET 88-ERROR-VALIDACION-NO      TO TRUE.
063800     MOVE SPACES                     TO WS-CAMPOS-PRE.
063900     MOVE 0                          TO WS-CANT-COMAS-PRE
064000                                         WS-CANT-PARTES-PRE.
064100
064200     INSPECT WS-LINEA-CSV TALLYING WS-CANT-COMAS-PRE
064300             FOR ALL ','.
064400
064500     UNSTRING WS-LINEA-CSV DELIMITED BY ','
064600              INTO WS-PRE-CAMPO1 WS-PRE-CAMPO2
064700              TALLYING IN WS-CANT-PARTES-PRE.
064800
064900 FIN-03300.
065000     EXIT.
065100
065200 03400-VALIDO-LINEA-PRE.
065300*-------------------------
065400
065500     IF WS-CANT-COMAS-PRE NOT = 1
065600        SET 88-ERROR-VALIDACION-SI   TO TRUE
065700        MOVE 'CANTIDAD DE CAMPOS DISTINTA DE 2'
065800                                      TO WS-MJE-ERROR
065900     END-IF.
066000
066100     IF 88-ERROR-VALIDACION-NO
066200        MOVE WS-PRE-CAMPO2           TO WS-MONTO-CAMPO-TXT
066300        PERFORM 08000-PARSEO-MONTO THRU FIN-08000
066400     END-IF.
066500
066600     IF 88-ERROR-VALIDACION-NO
066700        MOVE WS-PRE-CAMPO1           TO BUDG-CATEGORIA
066800        MOVE WS-MONTO-VALOR          TO BUDG-MONTO-SIN-SIGNO
066900     END-IF.
067000
067100 FIN-03400.
067200     EXIT.
067300
067400 03600-ACTUALIZO-PRESUPUESTO.
067500*-----------------------------
067600
067700* SI LA CATEGORIA SE REPITE EN EL CSV DE PRESUPUESTOS GANA EL
067800* ULTIMO RENGLON LEIDO - SE PISA EL MONTO DE PRESUPUESTO SIN
067900* CONDICION, GET-OR-CREATE + OVERWRITE.
068000
068100     MOVE BUDG-CATEGORIA             TO WS-CAT-NOMBRE-BUSCADA.
068200     PERFORM 09000-BUSCO-O-CREO-CATEGORIA THRU FIN-09000.
068300
068400     MOVE BUDG-MONTO-SIN-SIGNO       TO WT-CAT-PRESUPUESTO (IDX-CAT).
068500     SET 88-CAT-TIENE-PRESUPUESTO-SI OF WT-CAT-TABLA (IDX-CAT)
068600                                         TO TRUE.
068700
068800 FIN-03600.
068900     EXIT.
069000
069100 03900-CIERRO-PRESUPUE.
069200*------------------------
069300
069400     MOVE '03900-CIERRO-PRESUPUE'    TO WS-PARRAFO.
069500
069600     CLOSE PRESUPUE.
069700
069800     EVALUATE FS-PRESUPUE
069900         WHEN '00'
070000              SET 88-OPEN-PRESUPUE-NO TO TRUE
070100         WHEN OTHER
070200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
070300              MOVE 'PRESUPUE'        TO WCANCELA-RECURSO
070400              MOVE 'CLOSE'           TO WCANCELA-OPERACION
070500              MOVE FS-PRESUPUE       TO WCANCELA-CODRET
070600              MOVE 'ERROR EN CLOSE'  TO WCANCELA-MENSAJE
070700              PERFORM 99999-CANCELO THRU FIN-99999
070800     END-EVALUATE.
070900
071000 FIN-03900.
071100     EXIT.
071200
071300*=============================================================
071400* REPRODUCE LOS MOVIMIENTOS YA VALIDADOS SOBRE LA BILLETERA
071500* (AMBOS CSV VALIDARON COMPLETOS - RECIEN ACA SE APLICA ALGO)
071600*=============================================================
071700 04000-APLICO-MOVIMIENTOS.
071800*---------------------------
071900
072000     PERFORM 04100-POST-TRANSACCION THRU FIN-04100
072100       VARYING WS-TRAN-IDX FROM 1 BY 1
072200       UNTIL WS-TRAN-IDX > WS-TRAN-CANT.
072300
072400 FIN-04000.
072500     EXIT.
072600
072700 04100-POST-TRANSACCION.
072800*-------------------------
072900
073000* REGLA DE SIGNO DE POSTEO: INCOME SUMA AL SALDO, EXPENSE RESTA
073100* (VER TAMBIEN 5000-POST-TRANSACCION EN CSVXFER - MISMA REGLA)
073200* WS-TRAN-IDX RECORRE EL BUFFER DE TRANSACCIONES - NO USAR
073300* IDX-CAT ACA, EL GET-OR-CREATE DE CATEGORIA LO REPISA
073400* (TCK-8421 - SE POSTEABA EL RENGLON DE TRANSACCION EQUIVOCADO)
073500
073600     MOVE WT-TRAN-CATEGORIA (WS-TRAN-IDX) TO WS-CAT-NOMBRE-BUSCADA.
073700     PERFORM 09000-BUSCO-O-CREO-CATEGORIA THRU FIN-09000.
073800
073900     EVALUATE WT-TRAN-TIPO (WS-TRAN-IDX)
074000         WHEN 'INCOME'
074100              ADD WT-TRAN-MONTO (WS-TRAN-IDX) TO WS-SALDO-BILLETERA
074200              ADD WT-TRAN-MONTO (WS-TRAN-IDX)
074300                               TO WT-CAT-TOTAL-INGRESO (IDX-CAT)
074400         WHEN 'EXPENSE'
074500              SUBTRACT WT-TRAN-MONTO (WS-TRAN-IDX)
074600                                  FROM WS-SALDO-BILLETERA
074700              ADD WT-TRAN-MONTO (WS-TRAN-IDX)
074800                               TO WT-CAT-TOTAL-EGRESO (IDX-CAT)
074900     END-EVALUATE.
075000
075100 FIN-04100.
075200     EXIT.
075300
075400*=============================================================
075500* EXPORT - SE REGRABAN LOS DOS ARCHIVOS CSV DE LA BILLETERA
075600*=============================================================
075700 05000-GRABO-TRANSACCIONES.
075800*---------------------------
075900
076000     MOVE '05000-GRABO-TRANSACCIONES' TO WS-PARRAFO.
076100
076200     OPEN OUTPUT TRANSACC.
076300
076400     EVALUATE FS-TRANSACC
076500         WHEN '00'
076600              SET 88-OPEN-TRANSACC-SI TO TRUE
076700         WHEN OTHER
076800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
076900              MOVE 'TRANSACC'        TO WCANCELA-RECURSO
077000              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
077100              MOVE FS-TRANSACC       TO WCANCELA-CODRET
077200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
077300              PERFORM 99999-CANCELO THRU FIN-99999
077400     END-EVALUATE.
077500
077600     MOVE KTE-HDR-TRANSACC           TO WS-LINEA-CSV.
077700     PERFORM 05100-WRITE-TRANSACC THRU FIN-05100.
077800
077900     PERFORM 05200-ARMO-Y-GRABO-TRAN THRU FIN-05200
078000       VARYING IDX-CAT FROM 1 BY 1
078100       UNTIL IDX-CAT > WS-TRAN-CANT.
078200
078300     PERFORM 05900-CIERRO-TRANSACC-OUT THRU FIN-05900.
078400
078500 FIN-05000.
078600     EXIT.
078700
078800 05100-WRITE-TRANSACC.
078900*------------------------
079000
079100     MOVE '05100-WRITE-TRANSACC'     TO WS-PARRAFO.
079200
079300     WRITE REG-TRANSACC-FD           FROM WS-LINEA-CSV.
079400
079500     EVALUATE FS-TRANSACC
079600         WHEN '00'
079700              ADD 1                  TO WS-GRABADOS-TRANSACC
079800         WHEN OTHER
079900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
080000              MOVE 'TRANSACC'        TO WCANCELA-RECURSO
080100              MOVE 'WRITE'           TO WCANCELA-OPERACION
080200              MOVE FS-TRANSACC       TO WCANCELA-CODRET
080300              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
080400              PERFORM 99999-CANCELO THRU FIN-99999
080500     END-EVALUATE.
080600
080700 FIN-05100.
080800     EXIT.
080900
081000 05200-ARMO-Y-GRABO-TRAN.
081100*--------------------------
081200
081300     MOVE SPACES                     TO WS-LINEA-CSV.
081400     MOVE WT-TRAN-MONTO (IDX-CAT)    TO WS-MONTO-VALOR.
081500
081600     STRING WT-TRAN-TIPO (IDX-CAT)       DELIMITED BY SPACE
081700            ','                          DELIMITED BY SIZE
081800            WS-MONTO-BUILD-INT           DELIMITED BY SIZE
081900            '.'                          DELIMITED BY SIZE
082000            WS-MONTO-BUILD-DEC           DELIMITED BY SIZE
082100            ','                          DELIMITED BY SIZE
082200            WT-TRAN-CATEGORIA (IDX-CAT)  DELIMITED BY SPACE
082300            INTO WS-LINEA-CSV.
082400
082500     PERFORM 05100-WRITE-TRANSACC THRU FIN-05100.
082600
082700 FIN-05200.
082800     EXIT.
082900
083000 05900-CIERRO-TRANSACC-OUT.
083100*----------------------------
083200
083300     MOVE '05900-CIERRO-TRANSACC-OUT' TO WS-PARRAFO.
083400
083500     CLOSE TRANSACC.
083600
083700     EVALUATE FS-TRANSACC
083800         WHEN '00'
083900              SET 88-OPEN-TRANSACC-NO TO TRUE
084000         WHEN OTHER
084100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
084200              MOVE 'TRANSACC'        TO WCANCELA-RECURSO
084300              MOVE 'CLOSE'           TO WCANCELA-OPERACION
084400              MOVE FS-TRANSACC       TO WCANCELA-CODRET
084500              MOVE 'ERROR EN CLOSE'  TO WCANCELA-MENSAJE
084600              PERFORM 99999-CANCELO THRU FIN-99999
084700     END-EVALUATE.
084800
084900 FIN-05900.
085000     EXIT.
085100
085200 06000-GRABO-PRESUPUESTOS.
085300*---------------------------
085400
085500     MOVE '06000-GRABO-PRESUPUESTOS' TO WS-PARRAFO.
085600
085700     OPEN OUTPUT PRESUPUE.
085800
085900     EVALUATE FS-PRESUPUE
086000         WHEN '00'
086100              SET 88-OPEN-PRESUPUE-SI TO TRUE
086200         WHEN OTHER
086300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
086400              MOVE 'PRESUPUE'        TO WCANCELA-RECURSO
086500              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
086600              MOVE FS-PRESUPUE       TO WCANCELA-CODRET
086700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
086800              PERFORM 99999-CANCELO THRU FIN-99999
086900     END-EVALUATE.
087000
087100     MOVE KTE-HDR-PRESUPUE           TO WS-LINEA-CSV.
087200     PERFORM 06100-WRITE-PRESUPUE THRU FIN-06100.
087300
087400     PERFORM 06200-ARMO-Y-GRABO-PRE THRU FIN-06200
087500       VARYING IDX-CAT FROM 1 BY 1
087600       UNTIL IDX-CAT > WS-CAT-ULTIMO-CARGADO.
087700
087800     PERFORM 06900-CIERRO-PRESUPUE-OUT THRU FIN-06900.
087900
088000 FIN-06000.
088100     EXIT.
088200
088300 06100-WRITE-PRESUPUE.
088400*------------------------
088500
088600     MOVE '06100-WRITE-PRESUPUE'     TO WS-PARRAFO.
088700
088800     WRITE REG-PRESUPUE-FD           FROM WS-LINEA-CSV.
088900
089000     EVALUATE FS-PRESUPUE
089100         WHEN '00'
089200              ADD 1                  TO WS-GRABADOS-PRESUPUE
089300         WHEN OTHER
089400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
089500              MOVE 'PRESUPUE'        TO WCANCELA-RECURSO
089600              MOVE 'WRITE'           TO WCANCELA-OPERACION
089700              MOVE FS-PRESUPUE       TO WCANCELA-CODRET
089800              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
089900              PERFORM 99999-CANCELO THRU FIN-99999
090000     END-EVALUATE.
090100
090200 FIN-06100.
090300     EXIT.
090400
090500 06200-ARMO-Y-GRABO-PRE.
090600*--------------------------
090700
090800     IF 88-CAT-TIENE-PRESUPUESTO-SI OF WT-CAT-TABLA (IDX-CAT)
090900        MOVE SPACES                  TO WS-LINEA-CSV
091000        MOVE WT-CAT-PRESUPUESTO (IDX-CAT) TO WS-MONTO-VALOR
091100
091200        STRING WT-CAT-NOMBRE (IDX-CAT)   DELIMITED BY SPACE
091300               ','                       DELIMITED BY SIZE
091400               WS-MONTO-BUILD-INT        DELIMITED BY SIZE
091500               '.'                       DELIMITED BY SIZE
091600               WS-MONTO-BUILD-DEC        DELIMITED BY SIZE
091700               INTO WS-LINEA-CSV
091800
091900        PERFORM 06100-WRITE-PRESUPUE THRU FIN-06100
092000     END-IF.
092100
092200 FIN-06200.
092300     EXIT.
092400
092500 06900-CIERRO-PRESUPUE-OUT.
092600*----------------------------
092700
092800     MOVE '06900-CIERRO-PRESUPUE-OUT' TO WS-PARRAFO.
092900
093000     CLOSE PRESUPUE.
093100
093200     EVALUATE FS-PRESUPUE
093300         WHEN '00'
093400              SET 88-OPEN-PRESUPUE-NO TO TRUE
093500         WHEN OTHER
093600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
093700              MOVE 'PRESUPUE'        TO WCANCELA-RECURSO
093800              MOVE 'CLOSE'           TO WCANCELA-OPERACION
093900              MOVE FS-PRESUPUE       TO WCANCELA-CODRET
094000              MOVE 'ERROR EN CLOSE'  TO WCANCELA-MENSAJE
094100              PERFORM 99999-CANCELO THRU FIN-99999
094200     END-EVALUATE.
094300
094400 FIN-06900.
094500     EXIT.
094600
094700*=============================================================
094800* RUTINA COMPARTIDA - CONVIERTE UN CAMPO TEXTO 'NNN.DD' A
094900* NUMERICO S9(9)V99 Y VALIDA QUE SEA MAYOR A CERO. TRABAJA
095000* SOBRE WS-MONTO-CAMPO-TXT (LO CARGA EL PARRAFO LLAMADOR).
095100*=============================================================
095200 08000-PARSEO-MONTO.
095300*----------------------
095400
095500     MOVE '08000-PARSEO-MONTO'       TO WS-PARRAFO.
095600     MOVE 0                          TO WS-LEN-MONTO
095700                                         WS-POS-PUNTO
095800                                         WS-MONTO-BUILD-INT
095900                                         WS-MONTO-BUILD-DEC.
096000
096100     PERFORM 08010-BUSCO-FIN-CAMPO THRU FIN-08010
096200       VARYING IDX-SCAN FROM 30 BY -1
096300       UNTIL IDX-SCAN = 0
096400          OR WS-MONTO-CAMPO-TXT (IDX-SCAN:1) NOT = SPACE.
096500     MOVE IDX-SCAN                   TO WS-LEN-MONTO.
096600
096700     IF WS-LEN-MONTO = 0
096800        SET 88-ERROR-VALIDACION-SI   TO TRUE
096900        MOVE 'MONTO VACIO'           TO WS-MJE-ERROR
097000     END-IF.
097100
097200     IF 88-ERROR-VALIDACION-NO
097300        PERFORM 08020-BUSCO-PUNTO THRU FIN-08020
097400          VARYING IDX-SCAN FROM 1 BY 1
097500          UNTIL IDX-SCAN > WS-LEN-MONTO
097600             OR WS-MONTO-CAMPO-TXT (IDX-SCAN:1) = '.'
097700        IF IDX-SCAN > WS-LEN-MONTO
097800           SET 88-ERROR-VALIDACION-SI TO TRUE
097900           MOVE 'MONTO SIN PUNTO DECIMAL' TO WS-MJE-ERROR
098000        ELSE
098100           MOVE IDX-SCAN             TO WS-POS-PUNTO
098200        END-IF
098300     END-IF.
098400
098500     IF 88-ERROR-VALIDACION-NO
098600        COMPUTE WS-LEN-DEC = WS-LEN-MONTO - WS-POS-PUNTO
098700        IF WS-POS-PUNTO = 1 OR WS-LEN-DEC NOT = 2
098800           SET 88-ERROR-VALIDACION-SI TO TRUE
098900           MOVE 'MONTO CON FORMATO DECIMAL INVALIDO'
099000                                      TO WS-MJE-ERROR
099100        END-IF
099200     END-IF.
099300
099400     IF 88-ERROR-VALIDACION-NO
099500        IF WS-MONTO-CAMPO-TXT (1:WS-POS-PUNTO - 1) IS NOT NUMERIC
099600        OR WS-MONTO-CAMPO-TXT (WS-POS-PUNTO + 1:2) IS NOT NUMERIC
099700           SET 88-ERROR-VALIDACION-SI TO TRUE
099800           MOVE 'MONTO NO NUMERICO'  TO WS-MJE-ERROR
099900        END-IF
100000     END-IF.
100100
100200     IF 88-ERROR-VALIDACION-NO
100300        MOVE WS-MONTO-CAMPO-TXT (1:WS-POS-PUNTO - 1)
100400                                      TO WS-MONTO-BUILD-INT
100500        MOVE WS-MONTO-CAMPO-TXT (WS-POS-PUNTO + 1:2)
100600                                      TO WS-MONTO-BUILD-DEC
100700        IF WS-MONTO-VALOR NOT > 0
100800           SET 88-ERROR-VALIDACION-SI TO TRUE
100900           MOVE 'EL MONTO DEBE SER MAYOR A CERO'
101000                                      TO WS-MJE-ERROR
101100        END-IF
101200     END-IF.
101300
101400 FIN-08000.
101500     EXIT.
101600
101700 08010-BUSCO-FIN-CAMPO.
101800*-------------------------
101900     CONTINUE.
102000 FIN-08010.
102100     EXIT.
102200
102300 08020-BUSCO-PUNTO.
102400*---------------------
102500     CONTINUE.
102600 FIN-08020.
102700     EXIT.
102800
102900*=============================================================
103000* GET-OR-CREATE DE CATEGORIA - BUSQUEDA BINARIA EN TABLA
103100* ORDENADA (VER WT-CAT-TABLA EN COPY WCATTOT). SI NO EXISTE
103200* SE INCORPORA Y SE RE-ORDENA POR EL METODO DEL BURBUJEO.
103300*=============================================================
103400 09000-BUSCO-O-CREO-CATEGORIA.
103500*--------------------------------
103600
103700     SEARCH ALL WT-CAT-TABLA
103800         AT END
103900                PERFORM 09100-INCORPORO-CATEGORIA THRU FIN-09100
104000                PERFORM 09220-RELOCALIZO-CAT      THRU FIN-09220
104100           WHEN
104200                WT-CAT-NOMBRE (IDX-CAT) = WS-CAT-NOMBRE-BUSCADA
104300                CONTINUE
104400     END-SEARCH.
104500
104600 FIN-09000.
104700     EXIT.
104800
104900 09100-INCORPORO-CATEGORIA.
105000*----------------------------
105100
105200     MOVE '09100-INCORPORO-CATEGORIA' TO WS-PARRAFO.
105300
105400     ADD 1                           TO WS-CAT-ULTIMO-CARGADO.
105500
105600     IF WS-CAT-ULTIMO-CARGADO > WS-CAT-MAX-OCCURS
105700        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
105800        MOVE 'WT-CAT-TABLA'          TO WCANCELA-RECURSO
105900        MOVE 'ALTA CATEGORIA'        TO WCANCELA-OPERACION
106000        MOVE 'VL'                    TO WCANCELA-CODRET
106100        MOVE 'TABLA DE CATEGORIAS EXCEDIDA - REVISAR DIMENSION'
106200                                      TO WCANCELA-MENSAJE
106300        PERFORM 99999-CANCELO THRU FIN-99999
106400     END-IF.
106500
106600     MOVE WS-CAT-NOMBRE-BUSCADA      TO
106700                       WT-CAT-NOMBRE (WS-CAT-ULTIMO-CARGADO).
106800     MOVE 0                          TO
106900                       WT-CAT-TOTAL-INGRESO (WS-CAT-ULTIMO-CARGADO)
107000                       WT-CAT-TOTAL-EGRESO  (WS-CAT-ULTIMO-CARGADO)
107100                       WT-CAT-PRESUPUESTO   (WS-CAT-ULTIMO-CARGADO).
107200     SET 88-CAT-TIENE-PRESUPUESTO-NO OF
107300                       WT-CAT-TABLA (WS-CAT-ULTIMO-CARGADO)
107400                                      TO TRUE.
107500
107600     SET 88-CAT-HUBO-CAMBIO-SI       TO TRUE.
107700     PERFORM 09200-ORDENO-TABLA-CAT THRU FIN-09200
107800       UNTIL 88-CAT-HUBO-CAMBIO-NO.
107900
108000 FIN-09100.
108100     EXIT.
108200
108300 09200-ORDENO-TABLA-CAT.
108400*--------------------------
108500
108600     SET 88-CAT-HUBO-CAMBIO-NO       TO TRUE.
108700
108800     PERFORM 09210-BARRIDO-CAT THRU FIN-09210
108900       VARYING WS-CAT-IDX-BARRIDO FROM 1 BY 1
109000       UNTIL WS-CAT-IDX-BARRIDO > WS-CAT-ULTIMO-CARGADO.
109100
109200 FIN-09200.
109300     EXIT.
109400
109500 09210-BARRIDO-CAT.
109600*---------------------
109700
109800* WS-CAT-IDX-BARRIDO ES PROPIO DE ESTE BURBUJEO - NO USAR
109900* IDX-CAT ACA, QUEDA RESERVADO AL SEARCH ALL DE 09000/09220
110000* (TCK-8420 - PISABA EL IDX-CAT DEL LLAMADOR)
110100     IF WT-CAT-NOMBRE (WS-CAT-IDX-BARRIDO) >
110200                       WT-CAT-NOMBRE (WS-CAT-IDX-BARRIDO + 1)
110300        MOVE WT-CAT-TABLA (WS-CAT-IDX-BARRIDO + 1) TO
110400                       WS-CAT-VECTOR-TEMP
110500        MOVE WT-CAT-TABLA (WS-CAT-IDX-BARRIDO)     TO
110600                       WT-CAT-TABLA (WS-CAT-IDX-BARRIDO + 1)
110700        MOVE WS-CAT-VECTOR-TEMP         TO
110800                       WT-CAT-TABLA (WS-CAT-IDX-BARRIDO)
110900        SET 88-CAT-HUBO-CAMBIO-SI       TO TRUE
111000     END-IF.
111100
111200 FIN-09210.
111300     EXIT.
111400
111500*=============================================================
111600* RE-UBICA IDX-CAT PARA WS-CAT-NOMBRE-BUSCADA LUEGO DEL
111700* BURBUJEO DE 09210 - EL VARYING DE 09200 YA NO TOCA IDX-CAT,
111800* PERO EL LLAMADOR DE 09000 NECESITA IDX-CAT APUNTANDO A LA
111900* CATEGORIA RECIEN DADA DE ALTA, NO A SU VIEJA POSICION DE
112000* BUSQUEDA FALLIDA (TCK-8420)
112100*=============================================================
112200 09220-RELOCALIZO-CAT.
112300*------------------------
112400
112500     MOVE '09220-RELOCALIZO-CAT'      TO WS-PARRAFO.
112600
112700     SEARCH ALL WT-CAT-TABLA
112800         AT END
112900                MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
113000                MOVE 'WT-CAT-TABLA'     TO WCANCELA-RECURSO
113100                MOVE 'RELOCALIZO CAT'   TO WCANCELA-OPERACION
113200                MOVE 'VL'               TO WCANCELA-CODRET
113300                MOVE 'CATEGORIA RECIEN ALTA NO SE HALLA EN TABLA'
113400                                         TO WCANCELA-MENSAJE
113500                PERFORM 99999-CANCELO THRU FIN-99999
113600           WHEN
113700                WT-CAT-NOMBRE (IDX-CAT) = WS-CAT-NOMBRE-BUSCADA
113800                CONTINUE
113900     END-SEARCH.
114000
114100 FIN-09220.
114200     EXIT.
114300
114400 07000-FINALIZO.
114500*-----------------
114600
114700     PERFORM 07100-TOTALES-CONTROL THRU FIN-07100.
114800
114900     STOP RUN.
115000
115100 FIN-07000.
115200     EXIT.
115300
115400 07100-TOTALES-CONTROL.
115500*-------------------------
115600
115700     MOVE WS-LEIDOS-TRANSACC         TO WS-LEIDOS-TRANSACC-ED.
115800     MOVE WS-GRABADOS-TRANSACC       TO WS-GRABADOS-TRANSACC-ED.
115900     MOVE WS-LEIDOS-PRESUPUE         TO WS-LEIDOS-PRESUPUE-ED.
116000     MOVE WS-GRABADOS-PRESUPUE       TO WS-GRABADOS-PRESUPUE-ED.
116100     MOVE WS-SALDO-BILLETERA         TO WS-SALDO-BILLETERA-ED.
116200
116300     DISPLAY ' '.
116400     DISPLAY '****************************************'.
116500     DISPLAY 'TOTALES DE CONTROL PGM: CSVCARGA        '.
116600     DISPLAY '****************************************'.
116700     DISPLAY '* CANT. REG. LEIDOS TRANSACCIONES   : '
116800                                         WS-LEIDOS-TRANSACC-ED.
116900     DISPLAY '* CANT. REG. GRABADOS TRANSACCIONES : '
117000                                         WS-GRABADOS-TRANSACC-ED.
117100     DISPLAY '* CANT. REG. LEIDOS PRESUPUESTOS    : '
117200                                         WS-LEIDOS-PRESUPUE-ED.
117300     DISPLAY '* CANT. REG. GRABADOS PRESUPUESTOS  : '
117400                                         WS-GRABADOS-PRESUPUE-ED.
117500     DISPLAY '* SALDO DE BILLETERA RESULTANTE     : '
117600                                         WS-SALDO-BILLETERA-ED.
117700     DISPLAY '****************************************'.
117800     DISPLAY ' '.
117900
118000 FIN-07100.
118100     EXIT.
118200
118300 99999-CANCELO.
118400
118500     CALL 'CANCELA' USING WCANCELA.
118600
118700     STOP RUN.
118800
118900 FIN-99999.
119000     EXIT.
