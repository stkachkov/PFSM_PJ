000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CSVXFER.
000400 AUTHOR.       RAUL GUZMAN.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 11/03/94.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM - AREA SISTEMAS.
000900*-------------------------------------------------------------*
001000* ESTE PROGRAMA PROCESA LA COLA DE TRANSFERENCIAS ENTRE        *
001100* BILLETERAS (ARCHIVO TRANSFERS) HASTA FIN DE ARCHIVO. POR     *
001200* CADA RENGLON (EMISOR,RECEPTOR,MONTO,CATEGORIA) VALIDA QUE    *
001300* EL RECEPTOR EXISTA, QUE NO SEA AUTOTRANSFERENCIA Y QUE EL    *
001400* EMISOR TENGA SALDO SUFICIENTE, Y DE SER VALIDA POSTEA UN     *
001500* EGRESO EN LA BILLETERA DEL EMISOR Y UN INGRESO EN LA DEL     *
001600* RECEPTOR, AMBOS BAJO LA MISMA CATEGORIA.                     *
001700*-------------------------------------------------------------*
001800* NOTA DE DISEÑO: COMO UN MISMO RENGLON DE TRANSFERS INVOLUCRA *
001900* DOS LOGINS DISTINTOS (EMISOR Y RECEPTOR) CUYO ARCHIVO DE     *
002000* TRANSACCIONES SE DESCONOCE HASTA LEER LA COLA, EL SELECT DE  *
002100* TRANSACC SE ASIGNA A UN NOMBRE LOGICO ARMADO EN TIEMPO DE    *
002200* EJECUCION (WS-DYN-TRANSACC) - MISMA TECNICA QUE USAN LOS     *
002300* PROCESOS DE CIERRE POR SUCURSAL PARA SELECCIONAR SU ARCHIVO  *
002400* DE MOVIMIENTOS DEL DIA. LA CATEGORIA DE UNA TRANSFERENCIA SE *
002500* DA DE ALTA (GET-OR-CREATE) POR EL SOLO HECHO DE GRABARSE EN  *
002600* EL CSV - NO EXISTE UN MAESTRO DE CATEGORIAS SEPARADO.        *
002700*-------------------------------------------------------------*
002800* REGISTRO DE MODIFICACIONES                                   *
002900*-------------------------------------------------------------*
003000* 11/03/94  RGZ  ALTA INICIAL DEL PROGRAMA                     *
003100* 04/18/95  EPA  SE AGREGA VALIDACION DE AUTOTRANSFERENCIA -    *
003200*                SE DETECTARON CASOS EN PRODUCCION (TCK-2055)  *  TCK-2055
003300* 06/24/97  MLD  REVISION GENERAL PRE-Y2K - SIN CAMBIOS DE     *
003400*                CODIGO, EL PROGRAMA NO MANEJA FECHAS (TCK-5822)* TCK-5822
003500* 01/11/99  MLD  CONFIRMADO COMPLIANCE Y2K - CIERRE DE TICKET  *
003600*                TCK-5822, PROGRAMA APROBADO SIN CAMBIOS       *
003700* 08/25/03  MLD  SE AGREGA SECURITY PARAGRAPH POR NORMA DE     *
003800*                AREA (TCK-6912)                               *  TCK-6912
003900* 04/02/07  JCV  SE REEMPLAZA EL STOP RUN DIRECTO POR ERROR    *
004000*                DE E/S POR EL CALL A LA RUTINA CANCELA, IGUAL *
004100*                QUE EL RESTO DEL SUBSISTEMA DE BILLETERA      *
004200*                (TCK-7734)                                    *  TCK-7734
004300* 09/16/08  JCV  UNA TRANSFERENCIA RECHAZADA (DESTINATARIO      *
004400*                INEXISTENTE, AUTOTRANSFERENCIA O SALDO         *
004500*                INSUFICIENTE) YA NO CANCELA TODO EL PROCESO -  *
004600*                SE DESCARTA SOLO ESE RENGLON DE LA COLA, IGUAL *
004700*                QUE HACE PGMAPAREO01 CON UNA NOVEDAD INVALIDA, *
004800*                Y SE SIGUE LEYENDO TRANSFERS (TCK-8041)       *  TCK-8041
004900* 11/19/09  MLD  SE ARMAN RANGOS PERFORM...THRU EN LOS PARRAFOS*
005000*                DE CARGA Y POSTEO, Y 02200-BUFEREO-USUARIO    *
005100*                PASA A GO TO INTERNO PARA EL RELEO - NORMA DE *
005200*                CODIFICACION DEL AREA (TCK-8392)              *  TCK-8392
005300*-------------------------------------------------------------*
005400
005500 ENVIRONMENT DIVISION.
005600*--------------------
005700
005800 CONFIGURATION SECTION.
005900*---------------------
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400*--------------------
006500
006600 FILE-CONTROL.
006700*------------
006800
006900     SELECT TRANSFERS        ASSIGN       TO 'TRANSFERS'
007000                             ORGANIZATION IS LINE SEQUENTIAL
007100                             FILE STATUS  IS FS-TRANSFERS.
007200
007300     SELECT USUARIOS         ASSIGN       TO 'USUARIOS'
007400                             ORGANIZATION IS LINE SEQUENTIAL
007500                             FILE STATUS  IS FS-USUARIOS.
007600
007700     SELECT TRANSACC         ASSIGN       TO WS-DYN-TRANSACC
007800                             ORGANIZATION IS LINE SEQUENTIAL
007900                             FILE STATUS  IS FS-TRANSACC.
008000
008100
008200 DATA DIVISION.
008300*-------------
008400
008500 FILE SECTION.
008600*------------
008700
008800 FD  TRANSFERS
008900     RECORDING MODE IS F
009000     BLOCK 0.
009100 01  REG-TRANSFERS-FD.
009200     03 REG-TRANSFERS-DATO       PIC  X(98).
009300     03 FILLER                    PIC  X(02).
009400
009500 FD  USUARIOS
009600     RECORDING MODE IS F
009700     BLOCK 0.
009800 COPY WUSRLED.
009900
010000 FD  TRANSACC
010100     RECORDING MODE IS F
010200     BLOCK 0.
010300 01  REG-TRANSACC-FD.
010400     03 REG-TRANSACC-DATO        PIC  X(98).
010500     03 FILLER                    PIC  X(02).
010600
010700
010800 WORKING-STORAGE SECTION.
010900*-----------------------
011000 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'CSVXFER'.
011100
011200 77  KTE-HDR-TRANSACC              PIC  X(21)
011300                                    VALUE 'Type,Amount,Category'.
011400
011500 77  WS-DYN-TRANSACC               PIC  X(20) VALUE SPACES.
011600
011700 77  FS-TRANSFERS                  PIC  X(02) VALUE ' '.
011800     88 88-FS-TRANSFERS-OK                    VALUE '00'.
011900     88 88-FS-TRANSFERS-EOF                   VALUE '10'.
012000
012100 77  FS-USUARIOS                   PIC  X(02) VALUE ' '.
012200     88 88-FS-USUARIOS-OK                     VALUE '00'.
012300     88 88-FS-USUARIOS-EOF                    VALUE '10'.
012400
012500 77  FS-TRANSACC                   PIC  X(02) VALUE ' '.
012600     88 88-FS-TRANSACC-OK                     VALUE '00'.
012700     88 88-FS-TRANSACC-EOF                    VALUE '10'.
012800
012900 77  WS-LEIDOS-TRANSFERS           PIC S9(09) COMP VALUE 0.
013000 77  WS-LEIDOS-TRANSFERS-ED        PIC  ZZZ.ZZZ.ZZ9.
013100 77  WS-APLICADAS                  PIC S9(09) COMP VALUE 0.
013200 77  WS-APLICADAS-ED               PIC  ZZZ.ZZZ.ZZ9.
013300 77  WS-RECHAZADAS                 PIC S9(09) COMP VALUE 0.
013400 77  WS-RECHAZADAS-ED              PIC  ZZZ.ZZZ.ZZ9.
013500
013600 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
013700 77  WS-LINEA-CSV                  PIC  X(100) VALUE ' '.
013800 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
013900
014000 77  WS-ERROR-VALIDACION           PIC  X     VALUE 'N'.
014100     88 88-ERROR-VALIDACION-SI                VALUE 'S'.
014200     88 88-ERROR-VALIDACION-NO                VALUE 'N'.
014300
014400*-----------------------------------------------------------
014500* CAMPOS DE TRABAJO PARA PARTIR UN RENGLON DE TRANSFERENCIA
014600* (EMISOR, RECEPTOR, MONTO, CATEGORIA)
014700*-----------------------------------------------------------
014800 77  WS-CANT-COMAS-XFER            PIC S9(02) COMP VALUE 0.
014900 77  WS-CANT-PARTES-XFER           PIC S9(02) COMP VALUE 0.
015000 01  WS-CAMPOS-XFER.
015100     03 WS-XFER-EMISOR             PIC  X(20).
015200     03 WS-XFER-RECEPTOR           PIC  X(20).
015300     03 WS-XFER-MONTO-TXT          PIC  X(30).
015400     03 WS-XFER-CATEGORIA          PIC  X(30).
015500 01  WS-CAMPOS-XFER-ALT REDEFINES WS-CAMPOS-XFER.
015600     03 WS-XFER-TODO               PIC  X(100).
015700
015800*-----------------------------------------------------------
015900* RUTINA COMPARTIDA DE CONVERSION DE MONTO TEXTO A NUMERICO
016000*-----------------------------------------------------------
016100 77  WS-MONTO-CAMPO-TXT            PIC  X(30) VALUE ' '.
016200 77  WS-LEN-MONTO                  PIC S9(02) COMP VALUE 0.
016300 77  WS-POS-PUNTO                  PIC S9(02) COMP VALUE 0.
016400 77  WS-LEN-DEC                    PIC S9(02) COMP VALUE 0.
016500 77  IDX-SCAN                      PIC S9(02) COMP VALUE 0.
016600
016700 01  WS-MONTO-BUILD.
016800     03 WS-MONTO-BUILD-INT         PIC  9(09).
016900     03 WS-MONTO-BUILD-DEC         PIC  9(02).
017000 01  WS-MONTO-VALOR REDEFINES WS-MONTO-BUILD
017100                                    PIC  9(09)V99.
017200
017300 77  WS-XFER-MONTO                 PIC  9(09)V99 VALUE 0.
017400
017500*-----------------------------------------------------------
017600* MAESTRO DE USUARIOS CARGADO EN MEMORIA (RECORRIDO SECUENCIAL
017700* - NO HAY I/O INDEXADO SOBRE EL ARCHIVO DE LOGINS)
017800*-----------------------------------------------------------
017900 77  WS-USR-MAX                    PIC S9(05) COMP VALUE 2000.
018000 77  WS-USR-CANT                   PIC S9(05) COMP VALUE 0.
018100 01  WT-USUARIOS.
018200     03 WT-USR-TABLA OCCURS 2000 TIMES.
018300        05 WT-USR-LOGIN            PIC  X(20).
018400        05 FILLER                  PIC  X(05).
018500 01  WT-USUARIOS-ALT REDEFINES WT-USUARIOS.
018600*    VISTA COMPACTA DE LA TABLA DE LOGINS - USADA SOLO PARA
018700*    UN DUMP RAPIDO DE DIAGNOSTICO SI HACE FALTA (DISPLAY)
018800     03 WT-USR-TABLA-ALT OCCURS 2000 TIMES
018900                         PIC  X(25).
019000 77  IDX-USR                       PIC S9(05) COMP VALUE 0.
019100 77  WS-USR-ENCONTRADO             PIC  X     VALUE 'N'.
019200     88 88-USR-ENCONTRADO-SI                  VALUE 'S'.
019300     88 88-USR-ENCONTRADO-NO                  VALUE 'N'.
019400
019500*-----------------------------------------------------------
019600* BUFFER DE RELECTURA/REGRABACION DE LA BILLETERA DE UN
019700* LOGIN (SE USA UNA VEZ POR EMISOR Y UNA VEZ POR RECEPTOR
019800* EN CADA TRANSFERENCIA - VER 05000-POST-TRANSACCION)
019900*-----------------------------------------------------------
020000 77  WS-TRAN-MAX                   PIC S9(09) COMP VALUE 3000.
020100 77  WS-TRAN-CANT                  PIC S9(09) COMP VALUE 0.
020200 01  WT-TRANSACCIONES.
020300     03 WT-TRAN-BUFFER OCCURS 3000 TIMES.
020400        05 WT-TRAN-TIPO            PIC  X(07).
020500        05 WT-TRAN-MONTO           PIC  9(09)V99.
020600        05 WT-TRAN-CATEGORIA       PIC  X(30).
020700        05 FILLER                  PIC  X(05).
020800 77  IDX-TRAN                      PIC S9(09) COMP VALUE 0.
020900
021000 77  WS-XFER-SALDO-EMISOR          PIC S9(11)V99 COMP-3 VALUE 0.
021100 77  WS-XFER-LOGIN-EN-CURSO        PIC  X(20)    VALUE SPACES.
021200 77  WS-XFER-TIPO-EN-CURSO         PIC  X(07)    VALUE SPACES.
021300 77  WS-XFER-VALIDA-SALDO          PIC  X        VALUE 'N'.
021400     88 88-XFER-VALIDA-SALDO-SI               VALUE 'S'.
021500     88 88-XFER-VALIDA-SALDO-NO               VALUE 'N'.
021600
021700*-----------------------------------------------
021800* DEFINICION DEL REGISTRO DE TRANSACCION (CSV YA PARTIDO)
021900*-----------------------------------------------
022000 COPY WTRANLED.
022100
022200*---------------------------------------------------
022300* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
022400*---------------------------------------------------
022500 COPY WCANCELA.
022600
022700 PROCEDURE DIVISION.
022800*------------------
022900
023000 00000-CUERPO-PRINCIPAL.
023100*-----------------------
023200
023300     PERFORM 01000-INICIO THRU FIN-01000.
023400
023500     PERFORM 02000-CARGO-USUARIOS THRU FIN-02000.
023600
023700     PERFORM 03000-PROCESO-TRANSFERENCIAS THRU FIN-03000.
023800
023900     PERFORM 04000-FINALIZO THRU FIN-04000.
024000
024100     STOP RUN.
024200
024300 01000-INICIO.
024400*-------------
024500
024600     INITIALIZE WCANCELA.
024700     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
024800
024900 FIN-01000.
025000     EXIT.
025100
025200*=============================================================
025300* CARGA EL MAESTRO DE LOGINS EN MEMORIA PARA VALIDAR
025400* DESTINATARIOS SIN REABRIR EL ARCHIVO EN CADA TRANSFERENCIA
025500*=============================================================
025600 02000-CARGO-USUARIOS.
025700*------------------------
025800
025900     MOVE '02000-CARGO-USUARIOS'     TO WS-PARRAFO.
026000
026100     OPEN INPUT USUARIOS.
026200
026300     EVALUATE FS-USUARIOS
026400         WHEN '00'
026500              CONTINUE
026600         WHEN OTHER
026700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
026800              MOVE 'USUARIOS'        TO WCANCELA-RECURSO
026900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
027000              MOVE FS-USUARIOS       TO WCANCELA-CODRET
027100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
027200              PERFORM 99999-CANCELO THRU FIN-99999
027300     END-EVALUATE.
027400
027500     PERFORM 02100-READ-USUARIOS THRU FIN-02100.
027600
027700     IF 88-FS-USUARIOS-OK
027800        PERFORM 02200-BUFEREO-USUARIO THRU FIN-02200
027900     END-IF.
028000
028100     CLOSE USUARIOS.
028200
028300 FIN-02000.
028400     EXIT.
028500
028600 02100-READ-USUARIOS.
028700*-----------------------
028800
028900     MOVE '02100-READ-USUARIOS'      TO WS-PARRAFO.
029000
029100     READ USUARIOS.
029200
029300     EVALUATE TRUE
029400         WHEN 88-FS-USUARIOS-OK
029500              CONTINUE
029600         WHEN 88-FS-USUARIOS-EOF
029700              CONTINUE
029800         WHEN OTHER
029900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
030000              MOVE 'USUARIOS'        TO WCANCELA-RECURSO
030100              MOVE 'READ'            TO WCANCELA-OPERACION
030200              MOVE FS-USUARIOS       TO WCANCELA-CODRET
030300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
030400              PERFORM 99999-CANCELO THRU FIN-99999
030500     END-EVALUATE.
030600
030700 FIN-02100.
030800     EXIT.
030900
031000 02200-BUFEREO-USUARIO.
031100*-------------------------
031200
031300     IF WS-USR-CANT < WS-USR-MAX
031400        ADD 1                        TO WS-USR-CANT
031500        MOVE USR-LOGIN               TO
031600                              WT-USR-LOGIN (WS-USR-CANT)
031700     END-IF.
031800
031900     PERFORM 02100-READ-USUARIOS THRU FIN-02100.
032000
032100     IF 88-FS-USUARIOS-OK
032200        GO TO 02200-BUFEREO-USUARIO
032300     END-IF.
032400
032500 FIN-02200.
032600     EXIT.
032700
032800*=============================================================
032900* RECORRE LA COLA DE TRANSFERENCIAS HASTA FIN DE ARCHIVO
033000*=============================================================
033100 03000-PROCESO-TRANSFERENCIAS.
033200*--------------------------------
033300
033400     MOVE '03000-PROCESO-TRANSFERENCIAS' TO WS-PARRAFO.
033500
033600     OPEN INPUT TRANSFERS.
033700
033800     EVALUATE FS-TRANSFERS
033900         WHEN '00'
034000              CONTINUE
034100         WHEN OTHER
034200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
034300              MOVE 'TRANSFERS'       TO WCANCELA-RECURSO
034400              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
034500              MOVE FS-TRANSFERS      TO WCANCELA-CODRET
034600              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
034700              PERFORM 99999-CANCELO THRU FIN-99999
034800     END-EVALUATE.
034900
035000     PERFORM 03100-READ-TRANSFERS THRU FIN-03100.
035100
035200     PERFORM 03200-PROCESO-LINEA-XFER THRU FIN-03200
035300       UNTIL 88-FS-TRANSFERS-EOF.
035400
035500     CLOSE TRANSFERS.
035600
035700 FIN-03000.
035800     EXIT.
035900
036000 03100-READ-TRANSFERS.
036100*------------------------
036200
036300     MOVE '03100-READ-TRANSFERS'     TO WS-PARRAFO.
036400     MOVE SPACES                     TO WS-LINEA-CSV.
036500
036600     READ TRANSFERS INTO WS-LINEA-CSV.
036700
036800     EVALUATE TRUE
036900         WHEN 88-FS-TRANSFERS-OK
037000              ADD 1                  TO WS-LEIDOS-TRANSFERS
037100         WHEN 88-FS-TRANSFERS-EOF
037200              CONTINUE
037300         WHEN OTHER
037400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
037500              MOVE 'TRANSFERS'       TO WCANCELA-RECURSO
037600              MOVE 'READ'            TO WCANCELA-OPERACION
037700              MOVE FS-TRANSFERS      TO WCANCELA-CODRET
037800              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
037900              PERFORM 99999-CANCELO THRU FIN-99999
038000     END-EVALUATE.
038100
038200 FIN-03100.
038300     EXIT.
038400
038500 03200-PROCESO-LINEA-XFER.
038600*----------------------------
038700
038800     PERFORM 03300-PARTO-LINEA-XFER THRU FIN-03300.
038900
039000     IF 88-ERROR-VALIDACION-NO
039100        PERFORM 2100-VALIDO-DESTINATARIO THRU FIN-2100
039200     END-IF.
039300
039400     IF 88-ERROR-VALIDACION-NO
039500        PERFORM 2200-VALIDO-NO-AUTOTRANSFERENCIA THRU FIN-2200
039600     END-IF.
039700
039800     IF 88-ERROR-VALIDACION-NO
039900        PERFORM 2300-VALIDO-SALDO-EMISOR THRU FIN-2300
040000     END-IF.
040100
040200     IF 88-ERROR-VALIDACION-SI
040300        ADD 1                        TO WS-RECHAZADAS
040400        DISPLAY '*** TRANSFERENCIA RECHAZADA - SE DESCARTA ***'
040500        DISPLAY 'EMISOR   : ' WS-XFER-EMISOR
040600        DISPLAY 'RECEPTOR : ' WS-XFER-RECEPTOR
040700        DISPLAY 'MOTIVO   : ' WS-MJE-ERROR
040800        DISPLAY 'SE GRABA SIN CAMBIOS - SIGUE LA COLA DE XFER'
040900     ELSE
041000        PERFORM 03400-APLICO-TRANSFERENCIA THRU FIN-03400
041100        ADD 1                        TO WS-APLICADAS
041200     END-IF.
041300
041400     PERFORM 03100-READ-TRANSFERS THRU FIN-03100.
041500
041600 FIN-03200.
041700     EXIT.
041800
041900 03300-PARTO-LINEA-XFER.
042000*--------------------------
042100
042200     SET 88-ERROR-VALIDACION-NO      TO TRUE.
042300     MOVE SPACES                     TO WS-CAMPOS-XFER.
042400     MOVE 0                          TO WS-CANT-COMAS-XFER
042500                                         WS-CANT-PARTES-XFER.
042600
042700     INSPECT WS-LINEA-CSV TALLYING WS-CANT-COMAS-XFER
042800             FOR ALL ','.
042900
043000     UNSTRING WS-LINEA-CSV DELIMITED BY ','
043100              INTO WS-XFER-EMISOR WS-XFER-RECEPTOR
043200                   WS-XFER-MONTO-TXT WS-XFER-CATEGORIA
043300              TALLYING IN WS-CANT-PARTES-XFER.
043400
043500     IF WS-CANT-COMAS-XFER NOT = 3
043600        SET 88-ERROR-VALIDACION-SI   TO TRUE
043700        MOVE 'RENGLON DE TRANSFERENCIA CON CANTIDAD DE CAMPOS INVALIDA'
043800                                      TO WS-MJE-ERROR
043900     END-IF.
044000
044100     IF 88-ERROR-VALIDACION-NO
044200        MOVE WS-XFER-MONTO-TXT       TO WS-MONTO-CAMPO-TXT
044300        PERFORM 08000-PARSEO-MONTO THRU FIN-08000
044400        MOVE WS-MONTO-VALOR          TO WS-XFER-MONTO
044500        IF WS-XFER-MONTO NOT > 0
044600           SET 88-ERROR-VALIDACION-SI TO TRUE
044700           MOVE 'MONTO DE TRANSFERENCIA INVALIDO'
044800                                      TO WS-MJE-ERROR
044900        END-IF
045000     END-IF.
045100
045200 FIN-03300.
045300     EXIT.
045400
045500 2100-VALIDO-DESTINATARIO.
045600*----------------------------
045700
045800     SET 88-USR-ENCONTRADO-NO        TO TRUE.
045900
046000     PERFORM 2110-BUSCO-USUARIO THRU FIN-2110
046100       VARYING IDX-USR FROM 1 BY 1
046200       UNTIL IDX-USR > WS-USR-CANT
046300          OR 88-USR-ENCONTRADO-SI.
046400
046500     IF 88-USR-ENCONTRADO-NO
046600        SET 88-ERROR-VALIDACION-SI   TO TRUE
046700        MOVE 'DESTINATARIO DE LA TRANSFERENCIA NO EXISTE'
046800                                      TO WS-MJE-ERROR
046900     END-IF.
047000
047100 FIN-2100.
047200     EXIT.
047300
047400 2110-BUSCO-USUARIO.
047500*----------------------
047600
047700     IF WT-USR-LOGIN (IDX-USR) = WS-XFER-RECEPTOR
047800        SET 88-USR-ENCONTRADO-SI     TO TRUE
047900     END-IF.
048000
048100 FIN-2110.
048200     EXIT.
048300
048400 2200-VALIDO-NO-AUTOTRANSFERENCIA.
048500*-------------------------------------
048600
048700     IF WS-XFER-RECEPTOR = WS-XFER-EMISOR
048800        SET 88-ERROR-VALIDACION-SI   TO TRUE
048900        MOVE 'NO SE PERMITE AUTOTRANSFERENCIA'
049000                                      TO WS-MJE-ERROR
049100     END-IF.
049200
049300 FIN-2200.
049400     EXIT.
049500
049600 2300-VALIDO-SALDO-EMISOR.
049700*----------------------------
049800
049900     MOVE WS-XFER-EMISOR             TO WS-XFER-LOGIN-EN-CURSO.
050000     PERFORM 2310-CALCULO-SALDO-LOGIN THRU FIN-2310.
050100
050200     IF WS-XFER-SALDO-EMISOR < WS-XFER-MONTO
050300        SET 88-ERROR-VALIDACION-SI   TO TRUE
050400        MOVE 'SALDO INSUFICIENTE PARA LA TRANSFERENCIA'
050500                                      TO WS-MJE-ERROR
050600     END-IF.
050700
050800 FIN-2300.
050900     EXIT.
051000
051100 2310-CALCULO-SALDO-LOGIN.
051200*----------------------------
051300
051400* ARMA EL NOMBRE LOGICO DINAMICO DEL ARCHIVO DE TRANSACCIONES
051500* DEL LOGIN Y LO LEE COMPLETO SOLO PARA CALCULAR EL SALDO
051600* ACTUAL (NO SE MODIFICA NADA EN ESTE PARRAFO)
051700
051800     PERFORM 05100-ARMO-NOMBRE-DINAMICO THRU FIN-05100.
051900
052000     MOVE 0                          TO WS-XFER-SALDO-EMISOR
052100                                         WS-TRAN-CANT.
052200
052300     OPEN INPUT TRANSACC.
052400
052500     IF FS-TRANSACC = '00'
052600        PERFORM 05200-READ-TRANSACC-DYN THRU FIN-05200
052700        PERFORM 05300-ARMO-BUFFER-Y-SALDO THRU FIN-05300
052800          UNTIL 88-FS-TRANSACC-EOF
052900        CLOSE TRANSACC
053000     END-IF.
053100
053200 FIN-2310.
053300     EXIT.
053400
053500 03400-APLICO-TRANSFERENCIA.
053600*------------------------------
053700
053800     MOVE WS-XFER-EMISOR             TO WS-XFER-LOGIN-EN-CURSO.
053900     MOVE 'EXPENSE'                  TO WS-XFER-TIPO-EN-CURSO.
054000     PERFORM 05000-POST-TRANSACCION THRU FIN-05000.
054100
054200     MOVE WS-XFER-RECEPTOR           TO WS-XFER-LOGIN-EN-CURSO.
054300     MOVE 'INCOME'                   TO WS-XFER-TIPO-EN-CURSO.
054400     PERFORM 05000-POST-TRANSACCION THRU FIN-05000.
054500
054600 FIN-03400.
054700     EXIT.
054800
054900*=============================================================
055000* RUTINA COMPARTIDA DE POSTEO - RELEE LA BILLETERA DEL LOGIN
055100* INDICADO EN WS-XFER-LOGIN-EN-CURSO, LE AGREGA UN RENGLON DE
055200* TIPO WS-XFER-TIPO-EN-CURSO POR EL MONTO/CATEGORIA DE LA
055300* TRANSFERENCIA EN CURSO, Y REGRABA EL ARCHIVO COMPLETO.
055400*=============================================================
055500 05000-POST-TRANSACCION.
055600*--------------------------
055700
055800     PERFORM 05100-ARMO-NOMBRE-DINAMICO THRU FIN-05100.
055900
056000     MOVE 0                          TO WS-TRAN-CANT.
056100
056200     OPEN INPUT TRANSACC.
056300
056400     IF FS-TRANSACC = '00'
056500        PERFORM 05200-READ-TRANSACC-DYN THRU FIN-05200
056600        PERFORM 05300-ARMO-BUFFER-Y-SALDO THRU FIN-05300
056700          UNTIL 88-FS-TRANSACC-EOF
056800        CLOSE TRANSACC
056900     END-IF.
057000
057100     IF WS-TRAN-CANT < WS-TRAN-MAX
057200        ADD 1                        TO WS-TRAN-CANT
057300        MOVE WS-XFER-TIPO-EN-CURSO   TO WT-TRAN-TIPO (WS-TRAN-CANT)
057400        MOVE WS-XFER-MONTO           TO WT-TRAN-MONTO (WS-TRAN-CANT)
057500        MOVE WS-XFER-CATEGORIA       TO
057600                              WT-TRAN-CATEGORIA (WS-TRAN-CANT)
057700     ELSE
057800        MOVE '05000-POST-TRANSACCION' TO WCANCELA-PARRAFO
057900        MOVE WS-DYN-TRANSACC         TO WCANCELA-RECURSO
058000        MOVE 'ALTA TRANSACCION'      TO WCANCELA-OPERACION
058100        MOVE 'VL'                    TO WCANCELA-CODRET
058200        MOVE 'BUFFER DE TRANSACCIONES EXCEDIDO'
058300                                      TO WCANCELA-MENSAJE
058400        PERFORM 99999-CANCELO THRU FIN-99999
058500     END-IF.
058600
058700     OPEN OUTPUT TRANSACC.
058800
058900     EVALUATE FS-TRANSACC
059000         WHEN '00'
059100              CONTINUE
059200         WHEN OTHER
059300              MOVE '05000-POST-TRANSACCION' TO WCANCELA-PARRAFO
059400              MOVE WS-DYN-TRANSACC   TO WCANCELA-RECURSO
059500              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
059600              MOVE FS-TRANSACC       TO WCANCELA-CODRET
059700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
059800              PERFORM 99999-CANCELO THRU FIN-99999
059900     END-EVALUATE.
060000
060100     MOVE KTE-HDR-TRANSACC           TO WS-LINEA-CSV.
060200     WRITE REG-TRANSACC-FD           FROM WS-LINEA-CSV.
060300
060400     PERFORM 05400-ARMO-Y-GRABO-TRAN THRU FIN-05400
060500       VARYING IDX-TRAN FROM 1 BY 1
060600       UNTIL IDX-TRAN > WS-TRAN-CANT.
060700
060800     CLOSE TRANSACC.
060900
061000 FIN-05000.
061100     EXIT.
061200
061300 05100-ARMO-NOMBRE-DINAMICO.
061400*------------------------------
061500
061600     MOVE SPACES                     TO WS-DYN-TRANSACC.
061700     INSPECT WS-XFER-LOGIN-EN-CURSO
061800             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
061900                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
062000     MOVE WS-XFER-LOGIN-EN-CURSO     TO WS-DYN-TRANSACC.
062100
062200 FIN-05100.
062300     EXIT.
062400
062500 05200-READ-TRANSACC-DYN.
062600*---------------------------
062700
062800     MOVE SPACES                     TO WS-LINEA-CSV.
062900     READ TRANSACC INTO WS-LINEA-CSV.
063000
063100 FIN-05200.
063200     EXIT.
063300
063400 05300-ARMO-BUFFER-Y-SALDO.
063500*-----------------------------
063600
063700     IF WS-LINEA-CSV (1:21) NOT = KTE-HDR-TRANSACC
063800        UNSTRING WS-LINEA-CSV DELIMITED BY ','
063900                 INTO TRAN-TIPO WS-MONTO-CAMPO-TXT TRAN-CATEGORIA
064000        PERFORM 08000-PARSEO-MONTO THRU FIN-08000
064100        MOVE WS-MONTO-VALOR          TO TRAN-MONTO-SIN-SIGNO
064200
064300        IF WS-TRAN-CANT < WS-TRAN-MAX
064400           ADD 1                     TO WS-TRAN-CANT
064500           MOVE TRAN-TIPO            TO WT-TRAN-TIPO (WS-TRAN-CANT)
064600           MOVE TRAN-MONTO-SIN-SIGNO TO WT-TRAN-MONTO (WS-TRAN-CANT)
064700           MOVE TRAN-CATEGORIA       TO
064800                              WT-TRAN-CATEGORIA (WS-TRAN-CANT)
064900        END-IF
065000
065100        EVALUATE TRAN-TIPO
065200            WHEN 'INCOME'
065300                 ADD TRAN-MONTO-SIN-SIGNO TO WS-XFER-SALDO-EMISOR
065400            WHEN 'EXPENSE'
065500                 SUBTRACT TRAN-MONTO-SIN-SIGNO
065600                                 FROM WS-XFER-SALDO-EMISOR
065700        END-EVALUATE
065800     END-IF.
065900
066000     PERFORM 05200-READ-TRANSACC-DYN THRU FIN-05200.
066100
066200 FIN-05300.
066300     EXIT.
066400
066500 05400-ARMO-Y-GRABO-TRAN.
066600*---------------------------
066700
066800     MOVE SPACES                     TO WS-LINEA-CSV.
066900     MOVE WT-TRAN-MONTO (IDX-TRAN)   TO WS-MONTO-VALOR.
067000
067100     STRING WT-TRAN-TIPO (IDX-TRAN)      DELIMITED BY SPACE
067200            ','                          DELIMITED BY SIZE
067300            WS-MONTO-BUILD-INT           DELIMITED BY SIZE
067400            '.'                          DELIMITED BY SIZE
067500            WS-MONTO-BUILD-DEC           DELIMITED BY SIZE
067600            ','                          DELIMITED BY SIZE
067700            WT-TRAN-CATEGORIA (IDX-TRAN) DELIMITED BY SPACE
067800            INTO WS-LINEA-CSV.
067900
068000     WRITE REG-TRANSACC-FD           FROM WS-LINEA-CSV.
068100
068200 FIN-05400.
068300     EXIT.
068400
068500*=============================================================
068600* RUTINA COMPARTIDA - CONVIERTE UN CAMPO TEXTO 'NNN.DD' A
068700* NUMERICO S9(9)V99 (VER IGUAL RUTINA EN CSVCARGA/CSVREPOR)
068800*=============================================================
068900 08000-PARSEO-MONTO.
069000*----------------------
069100
069200     MOVE 0                          TO WS-LEN-MONTO
069300                                         WS-POS-PUNTO
069400                                         WS-MONTO-BUILD-INT
069500                                         WS-MONTO-BUILD-DEC.
069600
069700     PERFORM 08010-BUSCO-FIN-CAMPO THRU FIN-08010
069800       VARYING IDX-SCAN FROM 30 BY -1
069900       UNTIL IDX-SCAN = 0
070000          OR WS-MONTO-CAMPO-TXT (IDX-SCAN:1) NOT = SPACE.
070100     MOVE IDX-SCAN                   TO WS-LEN-MONTO.
070200
070300     IF WS-LEN-MONTO > 0
070400        PERFORM 08020-BUSCO-PUNTO THRU FIN-08020
070500          VARYING IDX-SCAN FROM 1 BY 1
070600          UNTIL IDX-SCAN > WS-LEN-MONTO
070700             OR WS-MONTO-CAMPO-TXT (IDX-SCAN:1) = '.'
070800        IF IDX-SCAN <= WS-LEN-MONTO
070900           MOVE IDX-SCAN             TO WS-POS-PUNTO
071000           MOVE WS-MONTO-CAMPO-TXT (1:WS-POS-PUNTO - 1)
071100                                      TO WS-MONTO-BUILD-INT
071200           MOVE WS-MONTO-CAMPO-TXT (WS-POS-PUNTO + 1:2)
071300                                      TO WS-MONTO-BUILD-DEC
071400        END-IF
071500     END-IF.
071600
071700 FIN-08000.
071800     EXIT.
071900
072000 08010-BUSCO-FIN-CAMPO.
072100*-------------------------
072200     CONTINUE.
072300 FIN-08010.
072400     EXIT.
072500
072600 08020-BUSCO-PUNTO.
072700*---------------------
072800     CONTINUE.
072900 FIN-08020.
073000     EXIT.
073100
073200 04000-FINALIZO.
073300*------------------
073400
073500     MOVE WS-LEIDOS-TRANSFERS        TO WS-LEIDOS-TRANSFERS-ED.
073600     MOVE WS-APLICADAS               TO WS-APLICADAS-ED.
073700     MOVE WS-RECHAZADAS              TO WS-RECHAZADAS-ED.
073800
073900     DISPLAY ' '.
074000     DISPLAY '****************************************'.
074100     DISPLAY 'TOTALES DE CONTROL PGM: CSVXFER         '.
074200     DISPLAY '****************************************'.
074300     DISPLAY '* CANT. TRANSFERENCIAS LEIDAS       : '
074400                                         WS-LEIDOS-TRANSFERS-ED.
074500     DISPLAY '* CANT. TRANSFERENCIAS APLICADAS    : '
074600                                         WS-APLICADAS-ED.
074700     DISPLAY '* CANT. TRANSFERENCIAS RECHAZADAS   : '
074800                                         WS-RECHAZADAS-ED.
074900     DISPLAY '****************************************'.
075000     DISPLAY ' '.
075100
075200 FIN-04000.
075300     EXIT.
075400
075500 99999-CANCELO.
075600
075700     CALL 'CANCELA' USING WCANCELA.
075800
075900     STOP RUN.
076000
076100 FIN-99999.
076200     EXIT.
