000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CANCELA.
000400 AUTHOR.       EDUARDO PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 03/14/85.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM - AREA SISTEMAS.
000900*-------------------------------------------------------------*
001000* RUTINA GENERAL DE CANCELACION DE PROCESO POR ERROR DE E/S    *
001100* ES INVOCADA POR TODOS LOS PROGRAMAS DEL SUBSISTEMA DE        *
001200* BILLETERA (CSVCARGA / CSVREPOR / CSVXFER) CADA VEZ QUE UN    *
001300* FILE STATUS DISTINTO DE '00' NO PUEDE SEGUIR SIENDO TOLERADO *
001400*-------------------------------------------------------------*
001500* REGISTRO DE MODIFICACIONES                                   *
001600*-------------------------------------------------------------*
001700* 03/14/85  EPA  ALTA INICIAL DE LA RUTINA                     *
001800* 09/22/86  EPA  SE AGREGAN CODIGOS DE RETORNO 34,39,61 A LA    *
001900*                TABLA DE MENSAJES (PEDIDO OPERACIONES)        *
002000* 05/03/89  EPA  SE AGREGA CODIGO 91 - FALTABA EN LA EVALUATE   *
002100* 11/17/91  RGZ  BANNER DE SALIDA REACOMODADO A 66 COLUMNAS     *
002200*                PARA IMPRESORA DE CARRO ANGOSTO (TCK-4471)     * TCK-4471
002300* 02/08/94  RGZ  SE DOCUMENTA USO DESDE LOS PROGRAMAS NUEVOS    *
002400*                DE BILLETERA (CSVCARGA/CSVREPOR/CSVXFER)       *
002500* 06/19/97  MLD  REVISION GENERAL PRE-Y2K - SIN CAMBIOS DE      *
002600*                CODIGO, LA RUTINA NO MANEJA FECHAS (TCK-5820)  * TCK-5820
002700* 01/11/99  MLD  CONFIRMADO COMPLIANCE Y2K - CIERRE DE TICKET   *
002800*                TCK-5820, RUTINA APROBADA SIN CAMBIOS          *
002900* 08/25/03  MLD  SE AGREGA SECURITY PARAGRAPH POR NORMA DE AREA *
003000*                (TCK-6910)                                    *  TCK-6910
003100* 04/02/07  JCV  SE AGREGAN CODIGOS 'VL'/'XF' PARA QUE LOS      *
003200*                PROGRAMAS DE BILLETERA (CSVCARGA/CSVXFER)      *
003300*                CANCELEN TAMBIEN POR RECHAZO DE VALIDACION Y   *
003400*                NO SOLO POR ERROR DE E/S (TCK-7734)            * TCK-7734
003500* 09/16/08  JCV  SE ELIMINA EL CODIGO 'XF' - CSVXFER YA NO      *
003600*                CANCELA POR TRANSFERENCIA RECHAZADA, AHORA LA  *
003700*                DESCARTA Y SIGUE LEYENDO LA COLA (TCK-8041)   *  TCK-8041
003800*-------------------------------------------------------------*
003900
004000 ENVIRONMENT DIVISION.
004100*-------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 DATA DIVISION.
004700*-------------------------------------------------------------*
004800
004900 WORKING-STORAGE SECTION.
005000*-------------------------------------------------------------*
005100 77  WS-CN-1                              PIC 9     VALUE 1.
005200 77  WS-CN-0                              PIC 9     VALUE 0.
005300 77  WS-CICLO                             PIC X     VALUE ' '.
005400     88 88-CICLO-INICIAL                            VALUE ' '.
005500     88 88-CICLO-CONTINUACION                       VALUE '1'.
005600 77  MSG                                  PIC X(50) VALUE ' '.
005700
005800*-------------------------------------------------------------*
005900* AREA DE TRABAJO PARA DISTINGUIR CODIGO DE RETORNO NUMERICO   *
006000* (FILE STATUS) DE CODIGO DE RETORNO ALFABETICO (VL/XF) SIN    *
006100* TENER QUE DUPLICAR LA EVALUATE DE ARRIBA                     *
006200*-------------------------------------------------------------*
006300 01  WS-CODRET-AREA.
006400     05 WS-CODRET-ALFA                    PIC X(02).
006500 01  WS-CODRET-NUM REDEFINES WS-CODRET-AREA
006600                                          PIC 9(02).
006700
006800 01  WS-CONTADOR-AREA.
006900     05 WS-CONTADOR-CANCELOS              PIC S9(04) COMP
007000                                          VALUE 0.
007100 01  WS-CONTADOR-EDITADO REDEFINES WS-CONTADOR-AREA
007200                                          PIC S9(04).
007300
007400 01  WS-MSG-AREA.
007500     05 WS-MSG-TXT                        PIC X(50) VALUE ' '.
007600 01  WS-MSG-ALT REDEFINES WS-MSG-AREA.
007700     05 WS-MSG-PRIMERA-PALABRA            PIC X(10).
007800     05 FILLER                            PIC X(40).
007900
008000*-------------------------------------------------------------*
008100 LINKAGE SECTION.
008200*-------------------------------------------------------------*
008300* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
008400
008500 COPY WCANCELA.
008600
008700*-------------------------------------------------------------*
008800 PROCEDURE DIVISION USING WCANCELA.
008900*-------------------------------------------------------------*
009000
009100 0000-CUERPO-PRINCIPAL SECTION.
009200*-----------------------------
009300
009400     ADD 1                                TO WS-CONTADOR-CANCELOS.
009500
009600     MOVE WCANCELA-CODRET                 TO WS-CODRET-ALFA.
009700
009800     EVALUATE WCANCELA-CODRET (1:2)
009900          WHEN '00' MOVE 'SUCCESS '            TO MSG
010000          WHEN '02' MOVE 'SUCCESS DUPLICATE '  TO MSG
010100          WHEN '04' MOVE 'SUCCESS INCOMPLETE ' TO MSG
010200          WHEN '05' MOVE 'SUCCESS OPTIONAL '   TO MSG
010300          WHEN '07' MOVE 'SUCCESS NO UNIT '    TO MSG
010400          WHEN '10' MOVE 'END OF FILE '        TO MSG
010500          WHEN '14' MOVE 'OUT OF KEY RANGE '   TO MSG
010600          WHEN '21' MOVE 'KEY INVALID '        TO MSG
010700          WHEN '22' MOVE 'KEY EXISTS '         TO MSG
010800          WHEN '23' MOVE 'KEY NOT EXISTS '     TO MSG
010900          WHEN '30' MOVE 'PERMANENT ERROR '    TO MSG
011000          WHEN '31' MOVE 'INCONSISTENT FILENAME ' TO MSG
011100          WHEN '34' MOVE 'BOUNDARY VIOLATION ' TO MSG
011200          WHEN '35' MOVE 'FILE NOT FOUND '     TO MSG
011300          WHEN '37' MOVE 'PERMISSION DENIED '  TO MSG
011400          WHEN '38' MOVE 'CLOSED WITH LOCK '  TO MSG
011500          WHEN '39' MOVE 'CONFLICT ATTRIBUTE ' TO MSG
011600          WHEN '41' MOVE 'ALREADY OPEN '      TO MSG
011700          WHEN '42' MOVE 'NOT OPEN '          TO MSG
011800          WHEN '43' MOVE 'READ NOT DONE '     TO MSG
011900          WHEN '44' MOVE 'RECORD OVERFLOW '   TO MSG
012000          WHEN '46' MOVE 'READ ERROR '        TO MSG
012100          WHEN '47' MOVE 'INPUT DENIED '      TO MSG
012200          WHEN '48' MOVE 'OUTPUT DENIED '     TO MSG
012300          WHEN '49' MOVE 'I/O DENIED '        TO MSG
012400          WHEN '51' MOVE 'RECORD LOCKED '     TO MSG
012500          WHEN '52' MOVE 'END-OF-PAGE '       TO MSG
012600          WHEN '57' MOVE 'I/O LINAGE '        TO MSG
012700          WHEN '61' MOVE 'FILE SHARING FAILURE ' TO MSG
012800          WHEN '91' MOVE 'FILE NOT AVAILABLE ' TO MSG
012900          WHEN 'VL' MOVE 'VALIDATION ERROR '   TO MSG
013000     END-EVALUATE.
013100
013200     MOVE MSG                             TO WS-MSG-TXT.
013300
013400     DISPLAY ' '.
013500     DISPLAY '************************************************'.
013600     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA   *****'.
013700     DISPLAY '************************************************'.
013800     DISPLAY '*                                               '.
013900     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
014000     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
014100     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
014200     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
014300     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
014400     IF WS-CODRET-NUM IS NUMERIC
014500        DISPLAY '* ORIGEN       : ERROR DE E/S (FILE STATUS)'
014600     ELSE
014700        DISPLAY '* ORIGEN       : RECHAZO VALIDACION'
014800     END-IF.
014900     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
015000     DISPLAY '* MENSAJE-2    : ' WS-MSG-PRIMERA-PALABRA.
015100     DISPLAY '* NRO CANCELO  : ' WS-CONTADOR-EDITADO.
015200     DISPLAY '*                                               '.
015300     DISPLAY '************************************************'.
015400     DISPLAY '*           SE CANCELA EL PROCESO              *'.
015500     DISPLAY '************************************************'.
015600
015700     GOBACK.
