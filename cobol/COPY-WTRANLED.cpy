000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE MOVIMIENTO DE BILLETERA (LIBRO DIARIO)       *
000300*UN MOVIMIENTO ES UN RENGLON DEL CSV DE TRANSACCIONES YA PARTIDO  *
000400*EN CAMPOS POR UNSTRING - LONGITUD DE REGISTRO (41)               *
000500*----------------------------------------------------------------*
000600 01  REG-TRANLED.
000700     03 TRAN-TIPO                    PIC  X(07).
000800         88 88-TRAN-ES-INGRESO                 VALUE 'INCOME'.
000900         88 88-TRAN-ES-EGRESO                  VALUE 'EXPENSE'.
001000     03 FILLER                       PIC  X(02).
001100     03 TRAN-MONTO                   PIC  S9(09)V99.
001200     03 FILLER                       PIC  X(02).
001300     03 TRAN-CATEGORIA               PIC  X(30).
001400*----------------------------------------------------------------*
001500*REDEFINICION DEL MONTO SIN SIGNO PARA ARMAR EL RENGLON DE SALIDA *
001600*DEL CSV (NUNCA SE GRABA UN MONTO NEGATIVO - REGLA DE POSITIVIDAD)*
001700*----------------------------------------------------------------*
001800     03 TRAN-MONTO-SIN-SIGNO REDEFINES TRAN-MONTO
001900                              PIC  9(09)V99.
