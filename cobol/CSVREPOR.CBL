000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CSVREPOR.
000400 AUTHOR.       EDUARDO PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 05/30/94.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM - AREA SISTEMAS.
000900*-------------------------------------------------------------*
001000* ESTE PROGRAMA RECONSTRUYE EL ESTADO DE LA BILLETERA DE UN    *
001100* LOGIN A PARTIR DE SUS DOS ARCHIVOS CSV (TRANSACCIONES Y      *
001200* PRESUPUESTOS), EMITE EL REPORTE COMPLETO DE BILLETERA, EL    *
001300* REPORTE FILTRADO POR CATEGORIAS (SI SE ENTREGA LISTA), Y     *
001400* DEJA IMPRESAS LAS ALERTAS DE PRESUPUESTO EXCEDIDO/AL LIMITE  *
001500* Y DE SALDO GENERAL NEGATIVO (INGRESOS < EGRESOS).            *
001600*-------------------------------------------------------------*
001700* REGISTRO DE MODIFICACIONES                                   *
001800*-------------------------------------------------------------*
001900* 05/30/94  EPA  ALTA INICIAL DEL PROGRAMA - REPORTE COMPLETO  *
002000*                Y CHEQUEO DE PRESUPUESTOS POR CATEGORIA       *
002100* 08/12/95  EPA  SE AGREGA CHEQUEO DE SALDO GENERAL (INGRESOS  *
002200*                VS EGRESOS) COMO ALERTA DE CIERRE (TCK-2201)  *  TCK-2201
002300* 03/01/96  RGZ  SE AGREGA EL REPORTE FILTRADO POR CATEGORIAS  *
002400*                A PEDIDO DE (TCK-2390) - ARCHIVO FILTROCAT    *  TCK-2390
002500*                OPCIONAL, SI NO VIENE NO SE EMITE EL REPORTE  *
002600* 06/24/97  MLD  REVISION GENERAL PRE-Y2K - SIN CAMBIOS DE     *
002700*                CODIGO, EL PROGRAMA NO MANEJA FECHAS (TCK-5821)* TCK-5821
002800* 01/11/99  MLD  CONFIRMADO COMPLIANCE Y2K - CIERRE DE TICKET  *
002900*                TCK-5821, PROGRAMA APROBADO SIN CAMBIOS       *
003000* 08/25/03  MLD  SE AGREGA SECURITY PARAGRAPH POR NORMA DE     *
003100*                AREA (TCK-6911)                               *  TCK-6911
003200* 04/02/07  JCV  EL UMBRAL DE PRE-ALERTA DE PRESUPUESTO PASA   *
003300*                A CALCULARSE COMO 80% DEL PRESUPUESTO EN      *
003400*                LUGAR DE 90% - PEDIDO DE AUDITORIA (TCK-7735) *  TCK-7735
003500* 11/19/09  MLD  SE ARMAN RANGOS PERFORM...THRU EN LOS PARRAFOS*
003600*                DE CIERRE Y CARGA DE TRANSACCIONES, Y SE PASA *
003700*                02200-PROCESO-LINEA-TRAN A GO TO INTERNO -    *
003800*                NORMA DE CODIFICACION DEL AREA (TCK-8390)     *  TCK-8390
003900* 02/08/10  RGZ  SE ELIMINA EL MNEMONICO TOP-OF-FORM (NUNCA SE  *
004000*                USABA) Y SE ARMA EL SALTO DE HOJA Y EL AVANCE  *
004100*                DE RENGLON POR COLUMNA DE CONTROL PCC/TCC, EN  *
004200*                LUGAR DE AFTER ADVANCING - EL LISTADO VA A UNA *
004300*                IMPRESORA DE CADENA QUE NO RECONOCE EL CANAL   *
004400*                DE SALTO POR ADVANCING (TCK-8407)             *  TCK-8407
004500* 05/17/10  RGZ  09210-BARRIDO-CAT REPISABA EL IDX-CAT DEL     *
004600*                LLAMADOR AL RE-ORDENAR CON EL MISMO INDICE -  *
004700*                CATEGORIAS Y PRESUPUESTOS QUEDABAN GRABADOS   *
004800*                CONTRA EL RENGLON 501 (HV) EN VEZ DE LA        *
004900*                POSICION ORDENADA - PASA A INDICE PROPIO Y    *
005000*                09000 RELOCALIZA IDX-CAT AL VOLVER (TCK-8422) *  TCK-8422
005100*-------------------------------------------------------------*
005200
005300 ENVIRONMENT DIVISION.
005400*--------------------
005500
005600 INPUT-OUTPUT SECTION.
005700*--------------------
005800
005900 FILE-CONTROL.
006000*------------
006100
006200     SELECT TRANSACC         ASSIGN       TO 'TRANSACC'
006300                             ORGANIZATION IS LINE SEQUENTIAL
006400                             FILE STATUS  IS FS-TRANSACC.
006500
006600     SELECT PRESUPUE         ASSIGN       TO 'PRESUPUE'
006700                             ORGANIZATION IS LINE SEQUENTIAL
006800                             FILE STATUS  IS FS-PRESUPUE.
006900
007000     SELECT FILTROCAT        ASSIGN       TO 'FILTROCAT'
007100                             ORGANIZATION IS LINE SEQUENTIAL
007200                             FILE STATUS  IS FS-FILTROCAT.
007300
007400     SELECT LISTADO          ASSIGN       TO 'LISTADO'
007500                             ORGANIZATION IS LINE SEQUENTIAL
007600                             FILE STATUS  IS FS-LISTADO.
007700
007800
007900 DATA DIVISION.
008000*-------------
008100
008200 FILE SECTION.
008300*------------
008400
008500 FD  TRANSACC
008600     RECORDING MODE IS F
008700     BLOCK 0.
008800 01  REG-TRANSACC-FD.
008900     03 REG-TRANSACC-DATO        PIC  X(98).
009000     03 FILLER                    PIC  X(02).
009100
009200 FD  PRESUPUE
009300     RECORDING MODE IS F
009400     BLOCK 0.
009500 01  REG-PRESUPUE-FD.
009600     03 REG-PRESUPUE-DATO        PIC  X(98).
009700     03 FILLER                    PIC  X(02).
009800
009900 FD  FILTROCAT
010000     RECORDING MODE IS F
010100     BLOCK 0.
010200 01  REG-FILTROCAT-FD.
010300     03 REG-FILTROCAT-DATO       PIC  X(028).
010400     03 FILLER                    PIC  X(002).
010500
010600 FD  LISTADO
010700     RECORDING MODE IS F
010800     BLOCK 0.
010900 01  REG-LISTADO.
011000     03 REG-LISTADO-TEXTO        PIC  X(130).
011100     03 FILLER                    PIC  X(002).
011200
011300
011400 WORKING-STORAGE SECTION.
011500*-----------------------
011600 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'CSVREPOR'.
011700
011800 77  KTE-HDR-TRANSACC              PIC  X(21)
011900                                    VALUE 'Type,Amount,Category'.
012000 77  KTE-HDR-PRESUPUE              PIC  X(15)
012100                                    VALUE 'Category,Amount'.
012200
012300 77  FS-TRANSACC                   PIC  X(02) VALUE ' '.
012400     88 88-FS-TRANSACC-OK                     VALUE '00'.
012500     88 88-FS-TRANSACC-EOF                    VALUE '10'.
012600
012700 77  FS-PRESUPUE                   PIC  X(02) VALUE ' '.
012800     88 88-FS-PRESUPUE-OK                     VALUE '00'.
012900     88 88-FS-PRESUPUE-EOF                    VALUE '10'.
013000
013100 77  FS-FILTROCAT                  PIC  X(02) VALUE ' '.
013200     88 88-FS-FILTROCAT-OK                    VALUE '00'.
013300     88 88-FS-FILTROCAT-EOF                   VALUE '10'.
013400     88 88-FS-FILTROCAT-NOFILE                VALUE '35'.
013500
013600 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
013700     88 88-FS-LISTADO-OK                      VALUE '00'.
013800
013900 77  WS-EXISTE-FILTROCAT           PIC  X     VALUE 'N'.
014000     88 88-EXISTE-FILTROCAT-SI                VALUE 'S'.
014100     88 88-EXISTE-FILTROCAT-NO                VALUE 'N'.
014200
014300 77  WS-LEIDOS-TRANSACC            PIC S9(09) COMP VALUE 0.
014400 77  WS-LEIDOS-TRANSACC-ED         PIC  ZZZ.ZZZ.ZZ9.
014500 77  WS-LEIDOS-PRESUPUE            PIC S9(09) COMP VALUE 0.
014600 77  WS-LEIDOS-PRESUPUE-ED         PIC  ZZZ.ZZZ.ZZ9.
014700 77  WS-LEIDOS-FILTROCAT           PIC S9(09) COMP VALUE 0.
014800 77  WS-IMPRESOS                   PIC S9(09) COMP VALUE 0.
014900
015000 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
015100 77  WS-LINEA-CSV                  PIC  X(100) VALUE ' '.
015200
015300*-----------------------------------------------------------
015400* CAMPOS DE TRABAJO PARA PARTIR UN RENGLON DE TRANSACCION
015500*-----------------------------------------------------------
015600 77  WS-CANT-COMAS-TRAN            PIC S9(02) COMP VALUE 0.
015700 77  WS-CANT-PARTES-TRAN           PIC S9(02) COMP VALUE 0.
015800 01  WS-CAMPOS-TRAN.
015900     03 WS-TRAN-CAMPO1             PIC  X(30).
016000     03 WS-TRAN-CAMPO2             PIC  X(30).
016100     03 WS-TRAN-CAMPO3             PIC  X(30).
016200     03 FILLER                     PIC  X(10).
016300 01  WS-CAMPOS-TRAN-ALT REDEFINES WS-CAMPOS-TRAN.
016400*    VISTA UNICA DEL RENGLON PARTIDO - PARA DISPLAY DE
016500*    DIAGNOSTICO SI EL PARSEO DEVUELVE UN ERROR RARO
016600     03 WS-TRAN-CAMPOS-TODO        PIC  X(100).
016700
016800*-----------------------------------------------------------
016900* CAMPOS DE TRABAJO PARA PARTIR UN RENGLON DE PRESUPUESTO
017000*-----------------------------------------------------------
017100 77  WS-CANT-COMAS-PRE             PIC S9(02) COMP VALUE 0.
017200 77  WS-CANT-PARTES-PRE            PIC S9(02) COMP VALUE 0.
017300 01  WS-CAMPOS-PRE.
017400     03 WS-PRE-CAMPO1              PIC  X(30).
017500     03 WS-PRE-CAMPO2              PIC  X(30).
017600     03 FILLER                     PIC  X(10).
017700
017800*-----------------------------------------------------------
017900* RUTINA COMPARTIDA DE CONVERSION DE MONTO TEXTO A NUMERICO
018000*-----------------------------------------------------------
018100 77  WS-MONTO-CAMPO-TXT            PIC  X(30) VALUE ' '.
018200 77  WS-LEN-MONTO                  PIC S9(02) COMP VALUE 0.
018300 77  WS-POS-PUNTO                  PIC S9(02) COMP VALUE 0.
018400 77  WS-LEN-DEC                    PIC S9(02) COMP VALUE 0.
018500 77  IDX-SCAN                      PIC S9(02) COMP VALUE 0.
018600 77  WS-ERROR-VALIDACION           PIC  X     VALUE 'N'.
018700     88 88-ERROR-VALIDACION-SI                VALUE 'S'.
018800     88 88-ERROR-VALIDACION-NO                VALUE 'N'.
018900
019000 01  WS-MONTO-BUILD.
019100     03 WS-MONTO-BUILD-INT         PIC  9(09).
019200     03 WS-MONTO-BUILD-DEC         PIC  9(02).
019300 01  WS-MONTO-VALOR REDEFINES WS-MONTO-BUILD
019400                                    PIC  9(09)V99.
019500
019600 77  WS-MONTO-ED                   PIC ---,---,--9.99.
019700 77  WS-PTR-LINEA                  PIC S9(03) COMP VALUE 1.
019800
019900 77  WS-CAT-NOMBRE-BUSCADA         PIC  X(30) VALUE ' '.
020000
020100*-----------------------------------------------------------
020200* ACUMULADORES GENERALES DE LA BILLETERA
020300*-----------------------------------------------------------
020400 77  WS-TOTAL-INGRESO-GRAL         PIC S9(11)V99 COMP-3 VALUE 0.
020500 77  WS-TOTAL-EGRESO-GRAL          PIC S9(11)V99 COMP-3 VALUE 0.
020600
020700 77  WS-FLAG-OVERSPENT             PIC  X     VALUE 'N'.
020800     88 88-OVERSPENT-SI                       VALUE 'S'.
020900     88 88-OVERSPENT-NO                       VALUE 'N'.
021000
021100*-----------------------------------------------------------
021200* CHEQUEO DE PRESUPUESTO POR CATEGORIA
021300*-----------------------------------------------------------
021400 77  WS-CAT-TOTAL-GASTADO          PIC S9(11)V99 COMP-3 VALUE 0.
021500 77  WS-CAT-LIMITE-80              PIC S9(11)V99 COMP-3 VALUE 0.
021600 77  WS-CAT-FLAG-PRESUP            PIC  X(10)   VALUE ' '.
021700
021800*-----------------------------------------------------------
021900* TABLA DE FILTRO DE CATEGORIAS (ARCHIVO OPCIONAL FILTROCAT)
022000*-----------------------------------------------------------
022100 77  WS-FILTRO-CANT                PIC S9(03) COMP VALUE 0.
022200 77  WS-FILTRO-MAX                 PIC S9(03) COMP VALUE 100.
022300 77  WS-FILTRO-VALIDOS             PIC S9(03) COMP VALUE 0.
022400 77  IDX-FILTRO                    PIC S9(03) COMP VALUE 0.
022500 01  WT-FILTRO.
022600     03 WT-FILTRO-TABLA OCCURS 100 TIMES.
022700        05 WT-FILTRO-CATEGORIA     PIC  X(30).
022800        05 FILLER                  PIC  X(05).
022900 01  WT-FILTRO-ALT REDEFINES WT-FILTRO.
023000*    VISTA COMPACTA DE LA TABLA DE FILTRO - PARA DISPLAY DE
023100*    DIAGNOSTICO SI HACE FALTA (VER TCK-2390)
023200     03 WT-FILTRO-TABLA-ALT OCCURS 100 TIMES
023300                            PIC  X(35).
023400 77  WS-FILT-TOTAL-INGRESO         PIC S9(11)V99 COMP-3 VALUE 0.
023500 77  WS-FILT-TOTAL-EGRESO          PIC S9(11)V99 COMP-3 VALUE 0.
023600
023700*-----------------------------------------------------------
023800* CONTROL DE HOJAS DEL LISTADO
023900*-----------------------------------------------------------
024000 77  WCN-LINEAS-MAX                PIC S9(03) COMP VALUE 55.
024100 77  WS-HOJA                       PIC S9(03) COMP VALUE 0.
024200 77  WS-HOJA-ED                    PIC  ZZ9.
024300 77  WS-LINEAS-EN-HOJA             PIC S9(03) COMP VALUE 0.
024400
024500*-----------------------------------------------
024600* DEFINICION DEL REGISTRO DE TRANSACCION (CSV YA PARTIDO)
024700*-----------------------------------------------
024800 COPY WTRANLED.
024900
025000*-----------------------------------------------
025100* DEFINICION DEL REGISTRO DE PRESUPUESTO (CSV YA PARTIDO)
025200*-----------------------------------------------
025300 COPY WBUDGLED.
025400
025500*-----------------------------------------------
025600* DEFINICION DE TABLA DE CATEGORIAS DE LA BILLETERA
025700*-----------------------------------------------
025800 COPY WCATTOT.
025900
026000*-----------------------------------------------
026100* DEFINICION DE LINEA DE IMPRESION DEL LISTADO
026200*-----------------------------------------------
026300 COPY WLINRPT.
026400
026500*---------------------------------------------------
026600* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
026700*---------------------------------------------------
026800 COPY WCANCELA.
026900
027000 PROCEDURE DIVISION.
027100*------------------
027200
027300 00000-CUERPO-PRINCIPAL.
027400*-----------------------
027500
027600     PERFORM 01000-INICIO THRU FIN-01000.
027700
027800     PERFORM 02000-CARGO-TRANSACCIONES THRU FIN-02000.
027900
028000     PERFORM 03000-CARGO-PRESUPUESTOS THRU FIN-03000.
028100
028200     PERFORM 04000-CHEQUEO-BALANCE-GENERAL THRU FIN-04000.
028300
028400     OPEN OUTPUT LISTADO.
028500
028600     PERFORM 05000-REPORTE-COMPLETO THRU FIN-05000.
028700
028800     PERFORM 06000-CHEQUEO-PRESUPUESTOS THRU FIN-06000.
028900
029000     PERFORM 07000-REPORTE-FILTRADO THRU FIN-07000.
029100
029200     CLOSE LISTADO.
029300
029400     PERFORM 10000-FINALIZO THRU FIN-10000.
029500
029600     STOP RUN.
029700
029800 01000-INICIO.
029900*-------------
030000
030100     INITIALIZE WCANCELA.
030200     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
030300
030400     MOVE HIGH-VALUES                TO WT-CATEGORIAS.
030500     MOVE 0                          TO WS-CAT-ULTIMO-CARGADO
030600                                         WS-TOTAL-INGRESO-GRAL
030700                                         WS-TOTAL-EGRESO-GRAL
030800                                         WS-FILTRO-CANT.
030900     MOVE 1                          TO WS-HOJA.
031000     MOVE 0                          TO WS-LINEAS-EN-HOJA.
031100
031200 FIN-01000.
031300     EXIT.
031400
031500*=============================================================
031600* RELEE EL CSV DE TRANSACCIONES Y RECONSTRUYE LA TABLA DE
031700* CATEGORIAS CON SUS TOTALES DE INGRESO/EGRESO
031800*=============================================================
031900 02000-CARGO-TRANSACCIONES.
032000*---------------------------
032100
032200     MOVE '02000-CARGO-TRANSACCIONES' TO WS-PARRAFO.
032300
032400     OPEN INPUT TRANSACC.
032500
032600     EVALUATE FS-TRANSACC
032700         WHEN '00'
032800              CONTINUE
032900         WHEN OTHER
033000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
033100              MOVE 'TRANSACC'        TO WCANCELA-RECURSO
033200              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
033300              MOVE FS-TRANSACC       TO WCANCELA-CODRET
033400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
033500              PERFORM 99999-CANCELO THRU FIN-99999
033600     END-EVALUATE.
033700
033800     PERFORM 02100-READ-TRANSACC THRU FIN-02100.
033900
034000     IF 88-FS-TRANSACC-EOF
034100        OR WS-LINEA-CSV (1:21) NOT = KTE-HDR-TRANSACC
034200        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
034300        MOVE 'TRANSACC'              TO WCANCELA-RECURSO
034400        MOVE 'VALIDO ENCABEZADO'     TO WCANCELA-OPERACION
034500        MOVE '30'                    TO WCANCELA-CODRET
034600        MOVE 'ENCABEZADO DE TRANSACCIONES INCONSISTENTE'
034700                                      TO WCANCELA-MENSAJE
034800        PERFORM 99999-CANCELO THRU FIN-99999
034900     END-IF.
035000
035100     PERFORM 02100-READ-TRANSACC THRU FIN-02100.
035200
035300     IF 88-FS-TRANSACC-OK
035400        PERFORM 02200-PROCESO-LINEA-TRAN THRU FIN-02200
035500     END-IF.
035600
035700     CLOSE TRANSACC.
035800
035900 FIN-02000.
036000     EXIT.
036100
036200 02100-READ-TRANSACC.
036300*---------------------
036400
036500     MOVE '02100-READ-TRANSACC'      TO WS-PARRAFO.
036600     MOVE SPACES                     TO WS-LINEA-CSV.
036700
036800     READ TRANSACC INTO WS-LINEA-CSV.
036900
037000     EVALUATE TRUE
037100         WHEN 88-FS-TRANSACC-OK
037200              ADD 1                  TO WS-LEIDOS-TRANSACC
037300         WHEN 88-FS-TRANSACC-EOF
037400              CONTINUE
037500         WHEN OTHER
037600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
037700              MOVE 'TRANSACC'        TO WCANCELA-RECURSO
037800              MOVE 'READ'            TO WCANCELA-OPERACION
037900              MOVE FS-TRANSACC       TO WCANCELA-CODRET
038000              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
038100              PERFORM 99999-CANCELO THRU FIN-99999
038200     END-EVALUATE.
038300
038400 FIN-02100.
038500     EXIT.
038600
038700 02200-PROCESO-LINEA-TRAN.
038800*-------------------------
038900
039000     MOVE SPACES                     TO WS-CAMPOS-TRAN.
039100     MOVE 0                          TO WS-CANT-PARTES-TRAN.
039200
039300     UNSTRING WS-LINEA-CSV DELIMITED BY ','
039400              INTO WS-TRAN-CAMPO1 WS-TRAN-CAMPO2 WS-TRAN-CAMPO3
039500              TALLYING IN WS-CANT-PARTES-TRAN.
039600
039700     MOVE WS-TRAN-CAMPO1              TO TRAN-TIPO.
039800     MOVE WS-TRAN-CAMPO2              TO WS-MONTO-CAMPO-TXT.
039900     PERFORM 08000-PARSEO-MONTO THRU FIN-08000.
040000     MOVE WS-MONTO-VALOR              TO TRAN-MONTO-SIN-SIGNO.
040100     MOVE WS-TRAN-CAMPO3              TO TRAN-CATEGORIA.
040200
040300     MOVE TRAN-CATEGORIA              TO WS-CAT-NOMBRE-BUSCADA.
040400     PERFORM 09000-BUSCO-O-CREO-CATEGORIA THRU FIN-09000.
040500
040600     EVALUATE TRAN-TIPO
040700         WHEN 'INCOME'
040800              ADD TRAN-MONTO-SIN-SIGNO TO WS-TOTAL-INGRESO-GRAL
040900              ADD TRAN-MONTO-SIN-SIGNO
041000                               TO WT-CAT-TOTAL-INGRESO (IDX-CAT)
041100         WHEN 'EXPENSE'
041200              ADD TRAN-MONTO-SIN-SIGNO TO WS-TOTAL-EGRESO-GRAL
041300              ADD TRAN-MONTO-SIN-SIGNO
041400                               TO WT-CAT-TOTAL-EGRESO (IDX-CAT)
041500     END-EVALUATE.
041600
041700     PERFORM 02100-READ-TRANSACC THRU FIN-02100.
041800
041900     IF 88-FS-TRANSACC-OK
042000        GO TO 02200-PROCESO-LINEA-TRAN
042100     END-IF.
042200
042300 FIN-02200.
042400     EXIT.
042500
042600*=============================================================
042700* RELEE EL CSV DE PRESUPUESTOS Y COMPLETA LA TABLA DE
042800* CATEGORIAS CON EL MONTO DE PRESUPUESTO DE CADA UNA
042900*=============================================================
043000 03000-CARGO-PRESUPUESTOS.
043100*---------------------------
043200
043300     MOVE '03000-CARGO-PRESUPUESTOS' TO WS-PARRAFO.
043400
043500     OPEN INPUT PRESUPUE.
043600
043700     EVALUATE FS-PRESUPUE
043800         WHEN '00'
043900              CONTINUE
044000         WHEN OTHER
044100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
044200              MOVE 'PRESUPUE'        TO WCANCELA-RECURSO
044300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
044400              MOVE FS-PRESUPUE       TO WCANCELA-CODRET
044500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
044600              PERFORM 99999-CANCELO THRU FIN-99999
044700     END-EVALUATE.
044800
044900     PERFORM 03100-READ-PRESUPUE THRU FIN-03100.
045000
045100     IF 88-FS-PRESUPUE-EOF
045200        OR WS-LINEA-CSV (1:15) NOT = KTE-HDR-PRESUPUE
045300        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
045400        MOVE 'PRESUPUE'              TO WCANCELA-RECURSO
045500        MOVE 'VALIDO ENCABEZADO'     TO WCANCELA-OPERACION
045600        MOVE '30'                    TO WCANCELA-CODRET
045700        MOVE 'ENCABEZADO DE PRESUPUESTOS INCONSISTENTE'
045800                                      TO WCANCELA-MENSAJE
045900        PERFORM 99999-CANCELO THRU FIN-99999
046000     END-IF.
046100
046200     PERFORM 03100-READ-PRESUPUE THRU FIN-03100.
046300
046400     PERFORM 03200-PROCESO-LINEA-PRE THRU FIN-03200
046500       UNTIL 88-FS-PRESUPUE-EOF.
046600
046700     CLOSE PRESUPUE.
046800
046900 FIN-03000.
047000     EXIT.
047100
047200 03100-READ-PRESUPUE.
047300*-----------------------
047400
047500     MOVE '03100-READ-PRESUPUE'      TO WS-PARRAFO.
047600     MOVE SPACES                     TO WS-LINEA-CSV.
047700
047800     READ PRESUPUE INTO WS-LINEA-CSV.
047900
048000     EVALUATE TRUE
048100         WHEN 88-FS-PRESUPUE-OK
048200              ADD 1                  TO WS-LEIDOS-PRESUPUE
048300         WHEN 88-FS-PRESUPUE-EOF
048400              CONTINUE
048500         WHEN OTHER
048600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
048700              MOVE 'PRESUPUE'        TO WCANCELA-RECURSO
048800              MOVE 'READ'            TO WCANCELA-OPERACION
048900              MOVE FS-PRESUPUE       TO WCANCELA-CODRET
049000              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
049100              PERFORM 99999-CANCELO THRU FIN-99999
049200     END-EVALUATE.
049300
049400 FIN-03100.
049500     EXIT.
049600
049700 03200-PROCESO-LINEA-PRE.
049800*-------------------------
049900
050000     MOVE SPACES                     TO WS-CAMPOS-PRE.
050100     MOVE 0                          TO WS-CANT-PARTES-PRE.
050200
050300     UNSTRING WS-LINEA-CSV DELIMITED BY ','
050400              INTO WS-PRE-CAMPO1 WS-PRE-CAMPO2
050500              TALLYING IN WS-CANT-PARTES-PRE.
050600
050700     MOVE WS-PRE-CAMPO1               TO BUDG-CATEGORIA.
050800     MOVE WS-PRE-CAMPO2               TO WS-MONTO-CAMPO-TXT.
050900     PERFORM 08000-PARSEO-MONTO THRU FIN-08000.
051000     MOVE WS-MONTO-VALOR              TO BUDG-MONTO-SIN-SIGNO.
051100
051200     MOVE BUDG-CATEGORIA              TO WS-CAT-NOMBRE-BUSCADA.
051300     PERFORM 09000-BUSCO-O-CREO-CATEGORIA THRU FIN-09000.
051400
051500     MOVE BUDG-MONTO-SIN-SIGNO        TO
051600                                 WT-CAT-PRESUPUESTO (IDX-CAT).
051700     SET 88-CAT-TIENE-PRESUPUESTO-SI OF WT-CAT-TABLA (IDX-CAT)
051800                                         TO TRUE.
051900
052000     PERFORM 03100-READ-PRESUPUE THRU FIN-03100.
052100
052200 FIN-03200.
052300     EXIT.
052400
052500*=============================================================
052600* CHEQUEO DE SALDO GENERAL - INGRESOS TOTALES VS EGRESOS
052700* TOTALES DE LA BILLETERA (ALERTA OVERSPENT)
052800*=============================================================
052900 04000-CHEQUEO-BALANCE-GENERAL.
053000*---------------------------------
053100
053200     SET 88-OVERSPENT-NO             TO TRUE.
053300     IF WS-TOTAL-EGRESO-GRAL > WS-TOTAL-INGRESO-GRAL
053400        SET 88-OVERSPENT-SI          TO TRUE
053500     END-IF.
053600
053700 FIN-04000.
053800     EXIT.
053900
054000*=============================================================
054100* REPORTE COMPLETO DE BILLETERA - CUATRO SECCIONES EN ORDEN
054200*=============================================================
054300 05000-REPORTE-COMPLETO.
054400*--------------------------
054500
054600     PERFORM 05100-ENCABEZADO-HOJA THRU FIN-05100.
054700
054800     PERFORM 05200-LINEA-INGRESO-TOTAL THRU FIN-05200.
054900
055000     PERFORM 05300-SECCION-INGRESOS THRU FIN-05300
055100       VARYING IDX-CAT FROM 1 BY 1
055200       UNTIL IDX-CAT > WS-CAT-ULTIMO-CARGADO.
055300
055400     PERFORM 05400-LINEA-EGRESO-TOTAL THRU FIN-05400.
055500
055600     PERFORM 05500-SECCION-PRESUPUESTOS THRU FIN-05500
055700       VARYING IDX-CAT FROM 1 BY 1
055800       UNTIL IDX-CAT > WS-CAT-ULTIMO-CARGADO.
055900
056000 FIN-05000.
056100     EXIT.
056200
056300 05100-ENCABEZADO-HOJA.
056400*-------------------------
056500
056600     MOVE SPACES                     TO WLINEA-TITULO.
056700     MOVE '-'                        TO TCC.
056800     MOVE WS-HOJA                    TO WS-HOJA-ED.
056900     STRING 'EDUSAM - REPORTE COMPLETO DE BILLETERA - HOJA '
057000            WS-HOJA-ED
057100            DELIMITED BY SIZE        INTO T17.
057200     WRITE REG-LISTADO               FROM WLINEA-TITULO.
057300     MOVE 1                          TO WS-LINEAS-EN-HOJA.
057400
057500 FIN-05100.
057600     EXIT.
057700
057800 05200-LINEA-INGRESO-TOTAL.
057900*-----------------------------
058000
058100     MOVE SPACES                     TO WLINEA-REPORTE.
058200     MOVE WS-TOTAL-INGRESO-GRAL       TO WS-MONTO-ED.
058300     STRING 'INGRESOS TOTALES: ' WS-MONTO-ED
058400            DELIMITED BY SIZE        INTO P1.
058500     PERFORM 05900-IMPRIMO-LINEA THRU FIN-05900.
058600
058700 FIN-05200.
058800     EXIT.
058900
059000 05300-SECCION-INGRESOS.
059100*--------------------------
059200
059300     IF WT-CAT-TOTAL-INGRESO (IDX-CAT) > 0
059400        MOVE SPACES                  TO WLINEA-REPORTE
059500        MOVE WT-CAT-TOTAL-INGRESO (IDX-CAT) TO WS-MONTO-ED
059600        STRING WT-CAT-NOMBRE (IDX-CAT)  DELIMITED BY SPACE
059700               ': '                     DELIMITED BY SIZE
059800               WS-MONTO-ED              DELIMITED BY SIZE
059900               INTO P1
060000        PERFORM 05900-IMPRIMO-LINEA THRU FIN-05900
060100     END-IF.
060200
060300 FIN-05300.
060400     EXIT.
060500
060600 05400-LINEA-EGRESO-TOTAL.
060700*----------------------------
060800
060900     MOVE SPACES                     TO WLINEA-REPORTE.
061000     MOVE WS-TOTAL-EGRESO-GRAL        TO WS-MONTO-ED.
061100     STRING 'EGRESOS TOTALES: ' WS-MONTO-ED
061200            DELIMITED BY SIZE        INTO P1.
061300     PERFORM 05900-IMPRIMO-LINEA THRU FIN-05900.
061400
061500 FIN-05400.
061600     EXIT.
061700
061800 05500-SECCION-PRESUPUESTOS.
061900*------------------------------
062000
062100     IF 88-CAT-TIENE-PRESUPUESTO-SI OF WT-CAT-TABLA (IDX-CAT)
062200        MOVE SPACES                  TO WLINEA-REPORTE
062300        COMPUTE WS-CAT-TOTAL-GASTADO
062400              = WT-CAT-PRESUPUESTO (IDX-CAT)
062500              - WT-CAT-TOTAL-EGRESO (IDX-CAT)
062600        MOVE WT-CAT-PRESUPUESTO (IDX-CAT) TO WS-MONTO-ED
062700        MOVE 1                       TO WS-PTR-LINEA
062800        STRING WT-CAT-NOMBRE (IDX-CAT)  DELIMITED BY SPACE
062900               ': '                     DELIMITED BY SIZE
063000               WS-MONTO-ED              DELIMITED BY SIZE
063100               ', PRESUPUESTO RESTANTE: '
063200                                        DELIMITED BY SIZE
063300               INTO P1
063400               WITH POINTER WS-PTR-LINEA
063500        MOVE WS-CAT-TOTAL-GASTADO    TO WS-MONTO-ED
063600        STRING WS-MONTO-ED              DELIMITED BY SIZE
063700               INTO P1
063800               WITH POINTER WS-PTR-LINEA
063900        PERFORM 05900-IMPRIMO-LINEA THRU FIN-05900
064000     END-IF.
064100
064200 FIN-05500.
064300     EXIT.
064400
064500 05900-IMPRIMO-LINEA.
064600*-----------------------
064700
064800     IF WS-LINEAS-EN-HOJA NOT < WCN-LINEAS-MAX
064900        ADD 1                        TO WS-HOJA
065000        PERFORM 05100-ENCABEZADO-HOJA THRU FIN-05100
065100     END-IF.
065200
065300     MOVE ' '                        TO PCC.
065400     WRITE REG-LISTADO               FROM WLINEA-REPORTE.
065500     ADD 1                           TO WS-LINEAS-EN-HOJA.
065600     ADD 1                           TO WS-IMPRESOS.
065700
065800 FIN-05900.
065900     EXIT.
066000
066100*=============================================================
066200* CHEQUEO DE PRESUPUESTO POR CATEGORIA (EXCEEDED / NEAR-LIMIT)
066300* SE IMPRIME COMO SECCION DE ALERTAS AL PIE DEL LISTADO
066400*=============================================================
066500 06000-CHEQUEO-PRESUPUESTOS.
066600*------------------------------
066700
066800     PERFORM 06100-VEO-ALERTA-CATEGORIA THRU FIN-06100
066900       VARYING IDX-CAT FROM 1 BY 1
067000       UNTIL IDX-CAT > WS-CAT-ULTIMO-CARGADO.
067100
067200     IF 88-OVERSPENT-SI
067300        MOVE SPACES                  TO WLINEA-REPORTE
067400        STRING 'ALERTA: EGRESOS SUPERAN A LOS INGRESOS (OVERSPENT)'
067500               DELIMITED BY SIZE     INTO P1
067600        PERFORM 05900-IMPRIMO-LINEA THRU FIN-05900
067700     END-IF.
067800
067900 FIN-06000.
068000     EXIT.
068100
068200 06100-VEO-ALERTA-CATEGORIA.
068300*------------------------------
068400
068500     MOVE SPACES                     TO WS-CAT-FLAG-PRESUP.
068600
068700     IF 88-CAT-TIENE-PRESUPUESTO-SI OF WT-CAT-TABLA (IDX-CAT)
068800        MOVE WT-CAT-TOTAL-EGRESO (IDX-CAT) TO WS-CAT-TOTAL-GASTADO
068900        COMPUTE WS-CAT-LIMITE-80
069000              = WT-CAT-PRESUPUESTO (IDX-CAT) * 0.8
069100        EVALUATE TRUE
069200            WHEN WS-CAT-TOTAL-GASTADO
069300                    > WT-CAT-PRESUPUESTO (IDX-CAT)
069400                 MOVE 'EXCEEDED'     TO WS-CAT-FLAG-PRESUP
069500            WHEN WS-CAT-TOTAL-GASTADO NOT < WS-CAT-LIMITE-80
069600                 MOVE 'NEAR-LIMIT'   TO WS-CAT-FLAG-PRESUP
069700        END-EVALUATE
069800     END-IF.
069900
070000     IF WS-CAT-FLAG-PRESUP NOT = SPACES
070100        MOVE SPACES                  TO WLINEA-REPORTE
070200        STRING 'ALERTA PRESUPUESTO ' WS-CAT-FLAG-PRESUP
070300               ' - CATEGORIA: '      DELIMITED BY SIZE
070400               WT-CAT-NOMBRE (IDX-CAT) DELIMITED BY SPACE
070500               INTO P1
070600        PERFORM 05900-IMPRIMO-LINEA THRU FIN-05900
070700     END-IF.
070800
070900 FIN-06100.
071000     EXIT.
071100
071200*=============================================================
071300* REPORTE FILTRADO POR CATEGORIAS (ARCHIVO OPCIONAL FILTROCAT)
071400* SI EL ARCHIVO NO EXISTE, O NINGUNA CATEGORIA PEDIDA COINCIDE
071500* CON UNA CATEGORIA CONOCIDA DE LA BILLETERA, NO SE EMITE NADA.
071600*=============================================================
071700 07000-REPORTE-FILTRADO.
071800*--------------------------
071900
072000     OPEN INPUT FILTROCAT.
072100
072200     EVALUATE TRUE
072300         WHEN 88-FS-FILTROCAT-OK
072400              SET 88-EXISTE-FILTROCAT-SI TO TRUE
072500         WHEN 88-FS-FILTROCAT-NOFILE
072600              SET 88-EXISTE-FILTROCAT-NO TO TRUE
072700         WHEN OTHER
072800              MOVE '07000-REPORTE-FILTRADO' TO WCANCELA-PARRAFO
072900              MOVE 'FILTROCAT'       TO WCANCELA-RECURSO
073000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
073100              MOVE FS-FILTROCAT      TO WCANCELA-CODRET
073200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
073300              PERFORM 99999-CANCELO THRU FIN-99999
073400     END-EVALUATE.
073500
073600     IF 88-EXISTE-FILTROCAT-SI
073700        PERFORM 07100-CARGO-FILTRO THRU FIN-07100
073800          UNTIL 88-FS-FILTROCAT-EOF
073900        CLOSE FILTROCAT
074000        PERFORM 07200-SUMO-FILTRO THRU FIN-07200
074100          VARYING IDX-FILTRO FROM 1 BY 1
074200          UNTIL IDX-FILTRO > WS-FILTRO-CANT
074300        IF WS-FILTRO-VALIDOS > 0
074400           PERFORM 07300-IMPRIMO-FILTRADO THRU FIN-07300
074500        END-IF
074600     END-IF.
074700
074800 FIN-07000.
074900     EXIT.
075000
075100 07100-CARGO-FILTRO.
075200*----------------------
075300
075400     MOVE SPACES                     TO REG-FILTROCAT-FD.
075500     READ FILTROCAT.
075600
075700     EVALUATE TRUE
075800         WHEN 88-FS-FILTROCAT-OK
075900              ADD 1                  TO WS-LEIDOS-FILTROCAT
076000              IF WS-FILTRO-CANT < WS-FILTRO-MAX
076100                 ADD 1               TO WS-FILTRO-CANT
076200                 MOVE REG-FILTROCAT-FD TO
076300                        WT-FILTRO-CATEGORIA (WS-FILTRO-CANT)
076400              END-IF
076500         WHEN 88-FS-FILTROCAT-EOF
076600              CONTINUE
076700         WHEN OTHER
076800              MOVE '07100-CARGO-FILTRO' TO WCANCELA-PARRAFO
076900              MOVE 'FILTROCAT'       TO WCANCELA-RECURSO
077000              MOVE 'READ'            TO WCANCELA-OPERACION
077100              MOVE FS-FILTROCAT      TO WCANCELA-CODRET
077200              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
077300              PERFORM 99999-CANCELO THRU FIN-99999
077400     END-EVALUATE.
077500
077600 FIN-07100.
077700     EXIT.
077800
077900 07200-SUMO-FILTRO.
078000*---------------------
078100
078200* SI LA CATEGORIA PEDIDA EN EL FILTRO NO EXISTE EN LA BILLETERA
078300* SE LA DESCARTA (NO SUMA, NO ES ERROR) - CRITERIO DEL LLAMADOR
078400
078500     MOVE WT-FILTRO-CATEGORIA (IDX-FILTRO) TO WS-CAT-NOMBRE-BUSCADA.
078600
078700     SEARCH ALL WT-CAT-TABLA
078800         AT END
078900              CONTINUE
079000         WHEN WT-CAT-NOMBRE (IDX-CAT) = WS-CAT-NOMBRE-BUSCADA
079100              ADD 1                  TO WS-FILTRO-VALIDOS
079200              ADD WT-CAT-TOTAL-INGRESO (IDX-CAT)
079300                                      TO WS-FILT-TOTAL-INGRESO
079400              ADD WT-CAT-TOTAL-EGRESO (IDX-CAT)
079500                                      TO WS-FILT-TOTAL-EGRESO
079600     END-SEARCH.
079700
079800 FIN-07200.
079900     EXIT.
080000
080100 07300-IMPRIMO-FILTRADO.
080200*--------------------------
080300
080400     PERFORM 05100-ENCABEZADO-HOJA THRU FIN-05100.
080500
080600     MOVE SPACES                     TO WLINEA-REPORTE.
080700     MOVE WS-FILT-TOTAL-INGRESO       TO WS-MONTO-ED.
080800     STRING 'INGRESOS TOTALES (FILTRO): ' WS-MONTO-ED
080900            DELIMITED BY SIZE        INTO P1.
081000     PERFORM 05900-IMPRIMO-LINEA THRU FIN-05900.
081100
081200     MOVE SPACES                     TO WLINEA-REPORTE.
081300     MOVE WS-FILT-TOTAL-EGRESO        TO WS-MONTO-ED.
081400     STRING 'EGRESOS TOTALES (FILTRO): ' WS-MONTO-ED
081500            DELIMITED BY SIZE        INTO P1.
081600     PERFORM 05900-IMPRIMO-LINEA THRU FIN-05900.
081700
081800 FIN-07300.
081900     EXIT.
082000
082100*=============================================================
082200* RUTINA COMPARTIDA - CONVIERTE UN CAMPO TEXTO 'NNN.DD' A
082300* NUMERICO S9(9)V99 (VER IGUAL RUTINA EN CSVCARGA)
082400*=============================================================
082500 08000-PARSEO-MONTO.
082600*----------------------
082700
082800     SET 88-ERROR-VALIDACION-NO      TO TRUE.
082900     MOVE 0                          TO WS-LEN-MONTO
083000                                         WS-POS-PUNTO
083100                                         WS-MONTO-BUILD-INT
083200                                         WS-MONTO-BUILD-DEC.
083300
083400     PERFORM 08010-BUSCO-FIN-CAMPO THRU FIN-08010
083500       VARYING IDX-SCAN FROM 30 BY -1
083600       UNTIL IDX-SCAN = 0
083700          OR WS-MONTO-CAMPO-TXT (IDX-SCAN:1) NOT = SPACE.
083800     MOVE IDX-SCAN                   TO WS-LEN-MONTO.
083900
084000     IF WS-LEN-MONTO > 0
084100        PERFORM 08020-BUSCO-PUNTO THRU FIN-08020
084200          VARYING IDX-SCAN FROM 1 BY 1
084300          UNTIL IDX-SCAN > WS-LEN-MONTO
084400             OR WS-MONTO-CAMPO-TXT (IDX-SCAN:1) = '.'
084500        IF IDX-SCAN <= WS-LEN-MONTO
084600           MOVE IDX-SCAN             TO WS-POS-PUNTO
084700           MOVE WS-MONTO-CAMPO-TXT (1:WS-POS-PUNTO - 1)
084800                                      TO WS-MONTO-BUILD-INT
084900           MOVE WS-MONTO-CAMPO-TXT (WS-POS-PUNTO + 1:2)
085000                                      TO WS-MONTO-BUILD-DEC
085100        END-IF
085200     END-IF.
085300
085400 FIN-08000.
085500     EXIT.
085600
085700 08010-BUSCO-FIN-CAMPO.
085800*-------------------------
085900     CONTINUE.
086000 FIN-08010.
086100     EXIT.
086200
086300 08020-BUSCO-PUNTO.
086400*---------------------
086500     CONTINUE.
086600 FIN-08020.
086700     EXIT.
086800
086900*=============================================================
087000* GET-OR-CREATE DE CATEGORIA - BUSQUEDA BINARIA EN TABLA
087100* ORDENADA (VER WT-CAT-TABLA EN COPY WCATTOT)
087200*=============================================================
087300 09000-BUSCO-O-CREO-CATEGORIA.
087400*--------------------------------
087500
087600     SEARCH ALL WT-CAT-TABLA
087700         AT END
087800                PERFORM 09100-INCORPORO-CATEGORIA THRU FIN-09100
087900                PERFORM 09220-RELOCALIZO-CAT      THRU FIN-09220
088000           WHEN
088100                WT-CAT-NOMBRE (IDX-CAT) = WS-CAT-NOMBRE-BUSCADA
088200                CONTINUE
088300     END-SEARCH.
088400
088500 FIN-09000.
088600     EXIT.
088700
088800 09100-INCORPORO-CATEGORIA.
088900*----------------------------
089000
089100     ADD 1                           TO WS-CAT-ULTIMO-CARGADO.
089200
089300     IF WS-CAT-ULTIMO-CARGADO > WS-CAT-MAX-OCCURS
089400        MOVE '09100-INCORPORO-CATEGORIA' TO WCANCELA-PARRAFO
089500        MOVE 'WT-CAT-TABLA'          TO WCANCELA-RECURSO
089600        MOVE 'ALTA CATEGORIA'        TO WCANCELA-OPERACION
089700        MOVE '34'                    TO WCANCELA-CODRET
089800        MOVE 'TABLA DE CATEGORIAS EXCEDIDA - REVISAR DIMENSION'
089900                                      TO WCANCELA-MENSAJE
090000        PERFORM 99999-CANCELO THRU FIN-99999
090100     END-IF.
090200
090300     MOVE WS-CAT-NOMBRE-BUSCADA      TO
090400                       WT-CAT-NOMBRE (WS-CAT-ULTIMO-CARGADO).
090500     MOVE 0                          TO
090600                       WT-CAT-TOTAL-INGRESO (WS-CAT-ULTIMO-CARGADO)
090700                       WT-CAT-TOTAL-EGRESO  (WS-CAT-ULTIMO-CARGADO)
090800                       WT-CAT-PRESUPUESTO   (WS-CAT-ULTIMO-CARGADO).
090900     SET 88-CAT-TIENE-PRESUPUESTO-NO OF
091000                       WT-CAT-TABLA (WS-CAT-ULTIMO-CARGADO)
091100                                      TO TRUE.
091200
091300     SET 88-CAT-HUBO-CAMBIO-SI       TO TRUE.
091400     PERFORM 09200-ORDENO-TABLA-CAT THRU FIN-09200
091500       UNTIL 88-CAT-HUBO-CAMBIO-NO.
091600
091700 FIN-09100.
091800     EXIT.
091900
092000 09200-ORDENO-TABLA-CAT.
092100*--------------------------
092200
092300     SET 88-CAT-HUBO-CAMBIO-NO       TO TRUE.
092400
092500     PERFORM 09210-BARRIDO-CAT THRU FIN-09210
092600       VARYING WS-CAT-IDX-BARRIDO FROM 1 BY 1
092700       UNTIL WS-CAT-IDX-BARRIDO > WS-CAT-ULTIMO-CARGADO.
092800
092900 FIN-09200.
093000     EXIT.
093100
093200 09210-BARRIDO-CAT.
093300*---------------------
093400
093500* WS-CAT-IDX-BARRIDO ES PROPIO DE ESTE BURBUJEO - NO USAR
093600* IDX-CAT ACA, QUEDA RESERVADO AL SEARCH ALL DE 09000/09220
093700* (TCK-8422 - PISABA EL IDX-CAT DEL LLAMADOR)
093800     IF WT-CAT-NOMBRE (WS-CAT-IDX-BARRIDO) >
093900                       WT-CAT-NOMBRE (WS-CAT-IDX-BARRIDO + 1)
094000        MOVE WT-CAT-TABLA (WS-CAT-IDX-BARRIDO + 1) TO
094100                       WS-CAT-VECTOR-TEMP
094200        MOVE WT-CAT-TABLA (WS-CAT-IDX-BARRIDO)     TO
094300                       WT-CAT-TABLA (WS-CAT-IDX-BARRIDO + 1)
094400        MOVE WS-CAT-VECTOR-TEMP         TO
094500                       WT-CAT-TABLA (WS-CAT-IDX-BARRIDO)
094600        SET 88-CAT-HUBO-CAMBIO-SI       TO TRUE
094700     END-IF.
094800
094900 FIN-09210.
095000     EXIT.
095100
095200*=============================================================
095300* RE-UBICA IDX-CAT PARA WS-CAT-NOMBRE-BUSCADA LUEGO DEL
095400* BURBUJEO DE 09210 - EL VARYING DE 09200 YA NO TOCA IDX-CAT,
095500* PERO EL LLAMADOR DE 09000 NECESITA IDX-CAT APUNTANDO A LA
095600* CATEGORIA RECIEN DADA DE ALTA, NO A SU VIEJA POSICION DE
095700* BUSQUEDA FALLIDA (TCK-8422)
095800*=============================================================
095900 09220-RELOCALIZO-CAT.
096000*------------------------
096100
096200     SEARCH ALL WT-CAT-TABLA
096300         AT END
096400                MOVE '09220-RELOCALIZO-CAT'  TO WCANCELA-PARRAFO
096500                MOVE 'WT-CAT-TABLA'          TO WCANCELA-RECURSO
096600                MOVE 'RELOCALIZO CAT'        TO WCANCELA-OPERACION
096700                MOVE '34'                    TO WCANCELA-CODRET
096800                MOVE 'CATEGORIA RECIEN ALTA NO SE HALLA EN TABLA'
096900                                              TO WCANCELA-MENSAJE
097000                PERFORM 99999-CANCELO THRU FIN-99999
097100           WHEN
097200                WT-CAT-NOMBRE (IDX-CAT) = WS-CAT-NOMBRE-BUSCADA
097300                CONTINUE
097400     END-SEARCH.
097500
097600 FIN-09220.
097700     EXIT.
097800
097900 10000-FINALIZO.
098000*-----------------
098100
098200     MOVE WS-LEIDOS-TRANSACC         TO WS-LEIDOS-TRANSACC-ED.
098300     MOVE WS-LEIDOS-PRESUPUE         TO WS-LEIDOS-PRESUPUE-ED.
098400
098500     DISPLAY ' '.
098600     DISPLAY '****************************************'.
098700     DISPLAY 'TOTALES DE CONTROL PGM: CSVREPOR        '.
098800     DISPLAY '****************************************'.
098900     DISPLAY '* CANT. REG. LEIDOS TRANSACCIONES   : '
099000                                         WS-LEIDOS-TRANSACC-ED.
099100     DISPLAY '* CANT. REG. LEIDOS PRESUPUESTOS    : '
099200                                         WS-LEIDOS-PRESUPUE-ED.
099300     DISPLAY '* CANT. LINEAS IMPRESAS EN LISTADO  : '
099400                                         WS-IMPRESOS.
099500     DISPLAY '****************************************'.
099600     DISPLAY ' '.
099700
099800 FIN-10000.
099900     EXIT.
100000
100100 99999-CANCELO.
100200
100300     CALL 'CANCELA' USING WCANCELA.
100400
100500     STOP RUN.
100600
100700 FIN-99999.
100800     EXIT.
